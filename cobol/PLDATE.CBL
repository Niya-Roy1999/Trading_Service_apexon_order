000010*
000020*-------------------------------------------------------------*
000030*    PLDATE.CBL                                               *
000040*    PROCEDURE FRAGMENT -- BUILD RUN-TIMESTAMP STAMP           *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT    *
000070*    ALSO COPIES WSDATE.CBL.  PERFORM STAMP-RUN-DATE-TIME-RTN  *
000080*    ONCE PER RECORD WRITTEN SO WS-RUN-TIMESTAMP IS CURRENT,   *
000090*    THEN MOVE WS-RUN-TIMESTAMP TO THE FIELD BEING STAMPED.    *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    08/08/1998 DC    Y2K-0098    ORIGINAL PARAGRAPH, WRITTEN  *
000160*                                 FOR THE Y2K REMEDIATION OF   *
000170*                                 THE BATCH SUITE.             *
000180*-------------------------------------------------------------*
000190*
000200 STAMP-RUN-DATE-TIME-RTN.
000210     ACCEPT WS-RUN-DATE-RAW FROM DATE.
000220     ACCEPT WS-RUN-TIME-RAW FROM TIME.
000230     IF WS-RUN-YY IS LESS THAN 50
000240         MOVE 20 TO WS-RUN-CENTURY
000250     ELSE
000260         MOVE 19 TO WS-RUN-CENTURY.
000270     MOVE WS-RUN-CENTURY TO WS-STAMP-CCYY(1:2).
000280     MOVE WS-RUN-YY      TO WS-STAMP-CCYY(3:2).
000290     MOVE WS-RUN-MM      TO WS-STAMP-MM.
000300     MOVE WS-RUN-DD      TO WS-STAMP-DD.
000310     MOVE WS-RUN-HH      TO WS-STAMP-HH.
000320     MOVE WS-RUN-MIN     TO WS-STAMP-MIN.
000330     MOVE WS-RUN-SS      TO WS-STAMP-SS.
000340 STAMP-RUN-DATE-TIME-EXIT.
000350     EXIT.
