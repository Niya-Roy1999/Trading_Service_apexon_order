000010*
000020*-------------------------------------------------------------*
000030*    SLORDOUT.CBL                                             *
000040*    FILE-CONTROL FRAGMENT -- ORDER FILE, NEW-MASTER SIDE      *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY ANY PROGRAM THAT WRITES A     *
000070*    FRESH ORDER EXTRACT (ORDER-PIPELINE WRITES ITS REVIEWED   *
000080*    ORDER FILE UNDER THIS SELECT; FILL-POSTING WRITES THE     *
000090*    FINAL ORDERS-OUTPUT FILE UNDER THIS SAME SELECT).         *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    06/19/1995 TO    CR-0560     ORIGINAL MEMBER, PAIRED WITH *
000160*                                 SLORDER.CBL FOR THE NEW      *
000170*                                 OLD-MASTER/NEW-MASTER CHAIN. *
000180*-------------------------------------------------------------*
000190*
000200     SELECT ORDER-FILE-OUT
000210         ASSIGN TO WS-ORDER-OUT-FILE-NAME
000220         ORGANIZATION IS LINE SEQUENTIAL
000230         FILE STATUS IS WS-ORDER-OUT-FILE-STATUS.
