000010*
000020*-------------------------------------------------------------*
000030*    WSORDST.CBL                                              *
000040*    WORKING-STORAGE -- ORDER ROUTING / DECISION TABLES        *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO WORKING-STORAGE SECTION BY ORDER-PIPELINE     *
000070*    AND BY ANY PROGRAM THAT MUST DECIDE APPROVAL ROUTING OR   *
000080*    APPROVAL DISPOSITION WITHOUT RE-KEYING THE LISTS BELOW.   *
000090*                                                              *
000100*    TABLES ARE LOADED BY REDEFINES OF A LITERAL-INITIALIZED   *
000110*    FILLER GROUP -- STANDARD SHOP PRACTICE FOR SMALL STATIC   *
000120*    LISTS THAT CHANGE RARELY ENOUGH NOT TO WARRANT A FILE.    *
000130*-------------------------------------------------------------*
000140*    AMENDMENT HISTORY                                        *
000150*                                                              *
000160*    DATE       BY    REQUEST     DESCRIPTION                  *
000170*    ---------  ----  ----------  --------------------------- *
000180*    03/14/1989 RH    CR-0114     ORIGINAL TABLES BUILT FROM   *
000190*                                 OPS RISK MEMO 89-02.         *
000200*    11/02/1990 RH    CR-0201     ADDED ICEBERG / PEGGED TO    *
000210*                                 HIGH-RISK ORDER TYPE LIST.   *
000220*    06/19/1995 TO    CR-0560     BLOCKED-USER TABLE MOVED OUT *
000230*                                 OF ORDER-PIPELINE SOURCE SO  *
000240*                                 COMPLIANCE COULD SHARE IT.   *
000250*    08/08/1998 DC    Y2K-0098    REVIEWED FOR Y2K -- NO DATE  *
000260*                                 FIELDS IN THIS MEMBER.       *
000270*    02/11/2003 MS    CR-1188     HALTED-SYMBOL ENTRY FOR      *
000280*                                 "SUSPENDEDSTOCK" TRUNCATED   *
000290*                                 TO 10 BYTES TO FIT THE       *
000300*                                 INSTRUMENT-SYMBOL FIELD --   *
000310*                                 SEE NOTE BELOW.              *
000320*-------------------------------------------------------------*
000330*
000340 01  WS-APPROVAL-THRESHOLDS.
000350     05  WS-QTY-APPROVAL-LIMIT      PIC S9(10)V9(8)
000360                                    VALUE 1000.00000000.
000370     05  WS-PRICE-APPROVAL-LIMIT    PIC S9(10)V9(8)
000380                                    VALUE 1000000.00000000.
000390*
000400*    HIGH-RISK ORDER TYPES -- APPROVAL ROUTING, CR-0114/CR-0201
000410 01  WS-HIGH-RISK-TYPES-INIT.
000420     05  FILLER  PIC X(15)  VALUE "STOP_MARKET".
000430     05  FILLER  PIC X(15)  VALUE "STOP_LIMIT".
000440     05  FILLER  PIC X(15)  VALUE "TRAILING_STOP".
000450     05  FILLER  PIC X(15)  VALUE "ICEBERG".
000460     05  FILLER  PIC X(15)  VALUE "PEGGED".
000470 01  WS-HIGH-RISK-TYPE-TABLE REDEFINES WS-HIGH-RISK-TYPES-INIT.
000480     05  WS-HIGH-RISK-TYPE  PIC X(15)  OCCURS 5 TIMES.
000490 77  WS-HIGH-RISK-TYPE-CNT  PIC S9(03) COMP  VALUE 5.
000500*
000510*    BLOCKED USER-IDS -- APPROVAL DECISION, CR-0560
000520 01  WS-BLOCKED-USERS-INIT.
000530     05  FILLER  PIC 9(10)  VALUE 0000000911.
000540     05  FILLER  PIC 9(10)  VALUE 0000001313.
000550 01  WS-BLOCKED-USER-TABLE REDEFINES WS-BLOCKED-USERS-INIT.
000560     05  WS-BLOCKED-USER-ID PIC 9(10) OCCURS 2 TIMES.
000570 77  WS-BLOCKED-USER-CNT    PIC S9(03) COMP  VALUE 2.
000580*
000590*    HALTED INSTRUMENT SYMBOLS -- APPROVAL DECISION, CR-0560
000600*    NOTE (CR-1188): "SUSPENDEDSTOCK" IS 14 BYTES. THE SYMBOL
000610*    FIELD ON THE ORDER RECORD IS X(10), SO THE ENTRY BELOW IS
000620*    THE FIRST 10 BYTES OF THE COMPLIANCE MEMO'S SPELLING.
000630 01  WS-HALTED-SYMBOLS-INIT.
000640     05  FILLER  PIC X(10)  VALUE "XYZHALTED".
000650     05  FILLER  PIC X(10)  VALUE "SUSPENDEDS".
000660 01  WS-HALTED-SYMBOL-TABLE REDEFINES WS-HALTED-SYMBOLS-INIT.
000670     05  WS-HALTED-SYMBOL   PIC X(10) OCCURS 2 TIMES.
000680 77  WS-HALTED-SYMBOL-CNT   PIC S9(03) COMP  VALUE 2.
000690*
000700 77  WS-TAB-SUB             PIC S9(03) COMP  VALUE 0.
