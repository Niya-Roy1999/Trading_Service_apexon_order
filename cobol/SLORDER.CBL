000010*
000020*-------------------------------------------------------------*
000030*    SLORDER.CBL                                              *
000040*    FILE-CONTROL FRAGMENT -- ORDER FILE, OLD-MASTER SIDE      *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY ANY PROGRAM THAT READS THE    *
000070*    ORDER FILE AS ITS INPUT (ORDER-PIPELINE READS THE RAW     *
000080*    ORDER EXTRACT; FILL-POSTING READS ORDER-PIPELINE'S        *
000090*    UPDATED-MASTER OUTPUT UNDER THIS SAME SELECT).            *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    03/14/1989 RH    CR-0114     ORIGINAL SELECT -- INDEXED   *
000160*                                 ORDER MASTER.                *
000170*    06/19/1995 TO    CR-0560     DROPPED INDEXED ORGANIZATION *
000180*                                 -- ORDER VOLUME NO LONGER    *
000190*                                 FITS ON THE DISK PACK WE     *
000200*                                 COULD SPARE FOR AN ISAM      *
000210*                                 FILE.  RUN NOW FOLLOWS THE   *
000220*                                 OLD-MASTER/NEW-MASTER        *
000230*                                 SEQUENTIAL UPDATE PATTERN --*
000240*                                 PIPELINE AND FILL-POSTING    *
000250*                                 EACH READ THE PRIOR STEP'S   *
000260*                                 OUTPUT AND WRITE A FRESH     *
000270*                                 MASTER EXTRACT.              *
000280*-------------------------------------------------------------*
000290*
000300     SELECT ORDER-FILE
000310         ASSIGN TO WS-ORDER-FILE-NAME
000320         ORGANIZATION IS LINE SEQUENTIAL
000330         FILE STATUS IS WS-ORDER-FILE-STATUS.
