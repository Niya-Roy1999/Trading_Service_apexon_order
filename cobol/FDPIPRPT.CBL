000010*
000020*-------------------------------------------------------------*
000030*    FDPIPRPT.CBL                                             *
000040*    FILE SECTION FRAGMENT -- ORDER PIPELINE DISPOSITION RPT   *
000050*-------------------------------------------------------------*
000060*    PRINT LINE IS UNFORMATTED 132-BYTE -- THE REPORT LAYOUT   *
000070*    GROUPS (TITLE/HEADING/DETAIL) ARE BUILT IN EACH PROGRAM'S *
000080*    OWN WORKING-STORAGE AND MOVED HERE BEFORE EACH WRITE.     *
000090*-------------------------------------------------------------*
000100*    AMENDMENT HISTORY                                        *
000110*                                                              *
000120*    DATE       BY    REQUEST     DESCRIPTION                  *
000130*    ---------  ----  ----------  --------------------------- *
000140*    03/14/1989 RH    CR-0114     ORIGINAL LAYOUT.             *
000150*-------------------------------------------------------------*
000160*
000170 FD  PIPELINE-REPORT
000180     LABEL RECORDS ARE OMITTED.
000190*
000200 01  PIPELINE-REPORT-RECORD     PIC X(132).
