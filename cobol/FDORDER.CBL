000010*
000020*-------------------------------------------------------------*
000030*    FDORDER.CBL                                              *
000040*    FILE SECTION FRAGMENT -- ORDER MASTER RECORD              *
000050*-------------------------------------------------------------*
000060*    ONE RECORD PER CUSTOMER ORDER. KEYED BY ORDER-ID.         *
000070*    CARRIES THE ORDER FROM NEW THROUGH THE VALIDATION/WALLET/ *
000080*    APPROVAL/COMPLIANCE PIPELINE AND THEN THROUGH FILL        *
000090*    POSTING. RECORD LENGTH 300.                               *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    03/14/1989 RH    CR-0114     ORIGINAL LAYOUT.             *
000160*    11/02/1990 RH    CR-0201     ADDED STOP-PRICE FOR THE     *
000170*                                 NEW STOP ORDER TYPES.        *
000180*    06/19/1995 TO    CR-0560     ADDED FILLED-QUANTITY AND    *
000190*                                 AVG-FILL-PRICE FOR THE NEW   *
000200*                                 FILL-POSTING RUN.            *
000210*    08/08/1998 DC    Y2K-0098    TIMESTAMPS WIDENED FROM      *
000220*                                 YY-MM-DD-HH.MM.SS (17 BYTES) *
000230*                                 TO CCYY-MM-DD-HH.MM.SS (19   *
000240*                                 BYTES). FILLER SHRUNK TO     *
000250*                                 ABSORB THE 2-BYTE GROWTH.    *
000260*    02/11/2003 MS    CR-1188     SPLIT-DATE REDEFINES ADDED   *
000270*                                 FOR THE DISPOSITION REPORT.  *
000280*-------------------------------------------------------------*
000290*
000300 FD  ORDER-FILE
000310     LABEL RECORDS ARE STANDARD
000320     RECORD CONTAINS 300 CHARACTERS.
000330*
000340 01  ORDER-RECORD.
000350     05  OR-ORDER-ID                 PIC 9(10).
000360     05  OR-USER-ID                  PIC 9(10).
000370     05  OR-INSTRUMENT-SYMBOL        PIC X(10).
000380     05  OR-ORDER-SIDE               PIC X(04).
000390         88  OR-SIDE-BUY             VALUE "BUY".
000400         88  OR-SIDE-SELL            VALUE "SELL".
000410     05  OR-ORDER-TYPE                PIC X(15).
000420     05  OR-TIME-IN-FORCE             PIC X(03).
000430     05  OR-ORDER-STATUS              PIC X(20).
000440         88  OR-STAT-NEW                      VALUE "NEW".
000450         88  OR-STAT-PENDING-VALIDATION        VALUE
000460                                     "PENDING_VALIDATION".
000470         88  OR-STAT-PENDING-WALLET-CHECK      VALUE
000480                                     "PENDING_WALLET_CHECK".
000490         88  OR-STAT-PENDING-COMPLIANCE        VALUE
000500                                     "PENDING_COMPLIANCE".
000510         88  OR-STAT-APPROVED                 VALUE "APPROVED".
000520         88  OR-STAT-REJECTED                 VALUE "REJECTED".
000530         88  OR-STAT-PENDING                  VALUE "PENDING".
000540         88  OR-STAT-PARTIALLY-FILLED         VALUE
000550                                     "PARTIALLY_FILLED".
000560         88  OR-STAT-FILLED                   VALUE "FILLED".
000570         88  OR-STAT-CANCELLED                VALUE "CANCELLED".
000580         88  OR-STAT-EXECUTED                 VALUE "EXECUTED".
000590     05  OR-TOTAL-QUANTITY            PIC S9(10)V9(8).
000600     05  OR-LIMIT-PRICE               PIC S9(10)V9(8).
000610     05  OR-STOP-PRICE                PIC S9(10)V9(8).
000620     05  OR-NOTIONAL-VALUE            PIC S9(12)V9(8).
000630     05  OR-FILLED-QUANTITY           PIC S9(10)V9(8).
000640     05  OR-AVG-FILL-PRICE            PIC S9(10)V9(8).
000650     05  OR-REJECT-REASON             PIC X(60).
000660*    SPLIT-DATE REDEFINES -- FORMAT IS CCYY-MM-DD-HH.MM.SS
000670     05  OR-PLACED-AT                 PIC X(19).
000680     05  OR-PLACED-AT-PARTS REDEFINES OR-PLACED-AT.
000690         10  OR-PLACED-CCYY           PIC X(04).
000700         10  FILLER                   PIC X(01).
000710         10  OR-PLACED-MM             PIC X(02).
000720         10  FILLER                   PIC X(01).
000730         10  OR-PLACED-DD             PIC X(02).
000740         10  FILLER                   PIC X(01).
000750         10  OR-PLACED-HH             PIC X(02).
000760         10  FILLER                   PIC X(01).
000770         10  OR-PLACED-MIN            PIC X(02).
000780         10  FILLER                   PIC X(01).
000790         10  OR-PLACED-SS             PIC X(02).
000800     05  OR-UPDATED-AT                PIC X(19).
000810     05  OR-UPDATED-AT-PARTS REDEFINES OR-UPDATED-AT.
000820         10  OR-UPDATED-CCYY          PIC X(04).
000830         10  FILLER                   PIC X(01).
000840         10  OR-UPDATED-MM            PIC X(02).
000850         10  FILLER                   PIC X(01).
000860         10  OR-UPDATED-DD            PIC X(02).
000870         10  FILLER                   PIC X(01).
000880         10  OR-UPDATED-HH            PIC X(02).
000890         10  FILLER                   PIC X(01).
000900         10  OR-UPDATED-MIN           PIC X(02).
000910         10  FILLER                   PIC X(01).
000920         10  OR-UPDATED-SS            PIC X(02).
000930     05  FILLER                       PIC X(20).
