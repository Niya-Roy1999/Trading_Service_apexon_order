000010*
000020*-------------------------------------------------------------*
000030*    SLPNLRPT.CBL                                             *
000040*    FILE-CONTROL FRAGMENT -- PER-USER P&L REPORT              *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY POSITION-PNL-REPORT.          *
000070*-------------------------------------------------------------*
000080*    AMENDMENT HISTORY                                        *
000090*                                                              *
000100*    DATE       BY    REQUEST     DESCRIPTION                  *
000110*    ---------  ----  ----------  --------------------------- *
000120*    11/14/1996 TO    CR-0690     ORIGINAL SELECT.             *
000130*-------------------------------------------------------------*
000140*
000150     SELECT PNL-REPORT
000160         ASSIGN TO "PNLRPT"
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS WS-RPT-FILE-STATUS.
