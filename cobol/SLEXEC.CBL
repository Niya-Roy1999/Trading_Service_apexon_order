000010*
000020*-------------------------------------------------------------*
000030*    SLEXEC.CBL                                               *
000040*    FILE-CONTROL FRAGMENT -- EXCHANGE EXECUTION FEED          *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY FILL-POSTING AND BY           *
000070*    POSITION-PNL-REPORT (THE SORT INPUT STEP).                *
000080*-------------------------------------------------------------*
000090*    AMENDMENT HISTORY                                        *
000100*                                                              *
000110*    DATE       BY    REQUEST     DESCRIPTION                  *
000120*    ---------  ----  ----------  --------------------------- *
000130*    06/19/1995 TO    CR-0560     ORIGINAL SELECT -- FEED      *
000140*                                 ARRIVES LINE-SEQUENTIAL FROM *
000150*                                 THE EXCHANGE GATEWAY.        *
000160*-------------------------------------------------------------*
000170*
000180     SELECT EXECUTION-FILE
000190         ASSIGN TO "EXECFEED"
000200         ORGANIZATION IS LINE SEQUENTIAL
000210         FILE STATUS IS WS-EXECUTION-FILE-STATUS.
