000010*
000020*-------------------------------------------------------------*
000030*    FDEXEC.CBL                                               *
000040*    FILE SECTION FRAGMENT -- EXCHANGE EXECUTION FEED RECORD   *
000050*-------------------------------------------------------------*
000060*    ONE RECORD PER FILL REPORTED BY THE EXCHANGE GATEWAY.     *
000070*    FEED IS SORTED BY ORDER-ID THEN EXECUTED-AT BEFORE THIS   *
000080*    RUN EVER SEES IT (SORT STEP IS OUTSIDE THIS PROGRAM).     *
000090*    RECORD LENGTH 154.                                        *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    06/19/1995 TO    CR-0560     ORIGINAL LAYOUT.             *
000160*    08/08/1998 DC    Y2K-0098    EXECUTED-AT WIDENED FROM     *
000170*                                 YY-MM-DD-HH.MM.SS TO         *
000180*                                 CCYY-MM-DD-HH.MM.SS.         *
000190*    02/11/2003 MS    CR-1188     SPLIT-DATE REDEFINES ADDED   *
000200*                                 FOR THE FIFO LOT ORDERING    *
000210*                                 PASS IN POSITION-PNL-REPORT. *
000215*    06/30/2005 JL    CR-1462     ADDED EX-STAT-CANCELLED --   *
000216*                                 THE GATEWAY NOW REPORTS A    *
000217*                                 CANCELLED DISPOSITION ON     *
000218*                                 THIS SAME FEED INSTEAD OF A  *
000219*                                 SEPARATE CANCEL FEED.        *
000220*-------------------------------------------------------------*
000230*
000240 FD  EXECUTION-FILE
000250     LABEL RECORDS ARE STANDARD
000260     RECORD CONTAINS 154 CHARACTERS.
000270*
000280 01  EXECUTION-RECORD.
000290     05  EX-EXECUTION-ID              PIC X(20).
000300     05  EX-ORDER-ID                  PIC 9(10).
000310     05  EX-INSTRUMENT-ID             PIC X(10).
000320     05  EX-QUANTITY                  PIC S9(10)V9(8).
000330     05  EX-PRICE                     PIC S9(10)V9(8).
000340     05  EX-FEES                      PIC S9(10)V9(8).
000350     05  EX-NOTIONAL                  PIC S9(12)V9(8).
000360     05  EX-EXCHANGE-STATUS           PIC X(20).
000370         88  EX-STAT-PENDING                  VALUE "PENDING".
000380         88  EX-STAT-PARTIALLY-FILLED         VALUE
000390                                     "PARTIALLY_FILLED".
000400         88  EX-STAT-FILLED                   VALUE "FILLED".
000405         88  EX-STAT-CANCELLED                VALUE "CANCELLED".
000410     05  EX-EXECUTED-AT               PIC X(19).
000420     05  EX-EXECUTED-AT-PARTS REDEFINES EX-EXECUTED-AT.
000430         10  EX-EXECUTED-CCYY         PIC X(04).
000440         10  FILLER                   PIC X(01).
000450         10  EX-EXECUTED-MM           PIC X(02).
000460         10  FILLER                   PIC X(01).
000470         10  EX-EXECUTED-DD           PIC X(02).
000480         10  FILLER                   PIC X(01).
000490         10  EX-EXECUTED-HH           PIC X(02).
000500         10  FILLER                   PIC X(01).
000510         10  EX-EXECUTED-MIN          PIC X(02).
000520         10  FILLER                   PIC X(01).
000530         10  EX-EXECUTED-SS           PIC X(02).
000540     05  FILLER                       PIC X(01).
