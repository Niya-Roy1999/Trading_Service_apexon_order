000010*
000020*-------------------------------------------------------------*
000030*    WSROUND.CBL                                              *
000040*    WORKING-STORAGE -- SHARED ROUNDING WORK AREA              *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO WORKING-STORAGE BY ANY PROGRAM THAT ALSO      *
000070*    COPIES PLROUND.CBL INTO ITS PROCEDURE DIVISION.  CALLER   *
000080*    LOADS WS-RND-DIVIDEND/WS-RND-DIVISOR, PERFORMS            *
000090*    ROUND-HALF-UP-8-RTN, AND TAKES THE ANSWER OUT OF          *
000100*    WS-RND-RESULT.                                            *
000110*-------------------------------------------------------------*
000120*    AMENDMENT HISTORY                                        *
000130*                                                              *
000140*    DATE       BY    REQUEST     DESCRIPTION                  *
000150*    ---------  ----  ----------  --------------------------- *
000160*    06/19/1995 TO    CR-0560     ORIGINAL MEMBER -- PULLED    *
000170*                                 THE HALF-UP DIVIDE OUT OF    *
000180*                                 FILL-POSTING SO THE NEW P&L  *
000190*                                 RUN COULD SHARE THE SAME     *
000200*                                 ROUNDING RULE WORD FOR WORD. *
000210*-------------------------------------------------------------*
000220*
000230 01  WS-ROUND-WORK-AREA.
000240     05  WS-RND-DIVIDEND          PIC S9(12)V9(8).
000250     05  WS-RND-DIVISOR           PIC S9(12)V9(8).
000260     05  WS-RND-RESULT            PIC S9(12)V9(8).
