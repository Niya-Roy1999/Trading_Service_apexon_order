000010*
000020*-------------------------------------------------------------*
000030*    FDSRTWK.CBL                                              *
000040*    FILE SECTION FRAGMENT -- ORDER/EXECUTION JOIN + SORT WORK *
000050*-------------------------------------------------------------*
000060*    THREE RECORD AREAS, ALL THE SAME SHAPE: THE UNSORTED      *
000070*    JOIN-WORK-FILE WRITTEN BY BUILD-JOIN-RECORDS-RTN, THE SD  *
000080*    SORT-RECORD THE SORT VERB WORKS WITH, AND THE SORTED-FILE *
000090*    READ BACK BY THE FIFO MATCHING PASS.  RECORD LENGTH 150.  *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    11/14/1996 TO    CR-0690     ORIGINAL LAYOUT.             *
000160*-------------------------------------------------------------*
000170*
000180 FD  JOIN-WORK-FILE
000190     LABEL RECORDS ARE STANDARD
000200     RECORD CONTAINS 150 CHARACTERS.
000210*
000220 01  JOIN-RECORD.
000230     05  JR-USER-ID                   PIC 9(10).
000240     05  JR-SYMBOL                    PIC X(10).
000250     05  JR-ORDER-ID                  PIC 9(10).
000260     05  JR-ORDER-SIDE                PIC X(04).
000270         88  JR-SIDE-BUY              VALUE "BUY".
000280         88  JR-SIDE-SELL             VALUE "SELL".
000290     05  JR-PLACED-AT                 PIC X(19).
000300     05  JR-EXECUTION-ID              PIC X(20).
000310     05  JR-EXEC-QUANTITY             PIC S9(10)V9(8).
000320     05  JR-EXEC-PRICE                PIC S9(10)V9(8).
000330     05  JR-EXEC-FEES                 PIC S9(10)V9(8).
000340     05  JR-EXECUTED-AT               PIC X(19).
000350     05  FILLER                       PIC X(04).
000360*
000370 SD  SORT-FILE.
000380 01  SORT-RECORD.
000390     05  SRT-USER-ID                  PIC 9(10).
000400     05  SRT-SYMBOL                   PIC X(10).
000410     05  SRT-ORDER-ID                 PIC 9(10).
000420     05  SRT-ORDER-SIDE               PIC X(04).
000430     05  SRT-PLACED-AT                PIC X(19).
000440     05  SRT-EXECUTION-ID             PIC X(20).
000450     05  SRT-EXEC-QUANTITY            PIC S9(10)V9(8).
000460     05  SRT-EXEC-PRICE               PIC S9(10)V9(8).
000470     05  SRT-EXEC-FEES                PIC S9(10)V9(8).
000480     05  SRT-EXECUTED-AT              PIC X(19).
000490     05  FILLER                       PIC X(04).
000500*
000510 FD  SORTED-FILE
000520     LABEL RECORDS ARE STANDARD
000530     RECORD CONTAINS 150 CHARACTERS.
000540*
000550 01  SORTED-RECORD.
000560     05  SRD-USER-ID                  PIC 9(10).
000570     05  SRD-SYMBOL                   PIC X(10).
000580     05  SRD-ORDER-ID                 PIC 9(10).
000590     05  SRD-ORDER-SIDE               PIC X(04).
000600         88  SRD-SIDE-BUY             VALUE "BUY".
000610         88  SRD-SIDE-SELL            VALUE "SELL".
000620     05  SRD-PLACED-AT                PIC X(19).
000630     05  SRD-EXECUTION-ID             PIC X(20).
000640     05  SRD-EXEC-QUANTITY            PIC S9(10)V9(8).
000650     05  SRD-EXEC-PRICE               PIC S9(10)V9(8).
000660     05  SRD-EXEC-FEES                PIC S9(10)V9(8).
000670     05  SRD-EXECUTED-AT              PIC X(19).
000680     05  FILLER                       PIC X(04).
