000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. FILL-POSTING.
000030 AUTHOR. T. OKAFOR.
000040 INSTALLATION. SECURITIES OPERATIONS - DATA PROCESSING.
000050 DATE-WRITTEN. 06/19/1995.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*-------------------------------------------------------------*
000100*    FILL-POSTING                                             *
000110*-------------------------------------------------------------*
000120*    MATCHES THE REVIEWED ORDER EXTRACT (ORDER-PIPELINE'S      *
000130*    NEW-MASTER OUTPUT) AGAINST THE EXCHANGE EXECUTION FEED,   *
000140*    BOTH IN ORDER-ID SEQUENCE, AND POSTS EACH FILL TO THE     *
000150*    ORDER RECORD -- ACCUMULATING FILLED-QUANTITY, RECOMPUTING *
000160*    THE WEIGHTED-AVERAGE FILL PRICE AND ADVANCING THE ORDER   *
000170*    STATUS.  THE SAME FEED MAY ALSO CARRY A CANCELLED         *
000180*    DISPOSITION IN PLACE OF A FILL, WHICH IS POSTED TO THE    *
000190*    ORDER RECORD THE SAME WAY (CR-1462).  WRITES THE FINAL    *
000200*    REVIEWED-AND-POSTED ORDER FILE FOR THE POSITION/P&L RUN   *
000210*    AND FOR DOWNSTREAM DELIVERY.                              *
000220*-------------------------------------------------------------*
000230*    AMENDMENT HISTORY                                        *
000240*                                                              *
000250*    DATE       BY    REQUEST     DESCRIPTION                  *
000260*    ---------  ----  ----------  --------------------------- *
000270*    06/19/1995 TO    CR-0560     ORIGINAL PROGRAM.            *
000280*    11/14/1996 TO    CR-0690     PARTIAL FILLS NOW LEAVE THE  *
000290*                                 ORDER IN PARTIALLY_FILLED    *
000300*                                 INSTEAD OF FALLING THROUGH   *
000310*                                 TO APPROVED ON A ZERO-       *
000320*                                 QUANTITY EXECUTION RECORD.   *
000330*    08/08/1998 DC    Y2K-0098    EXECUTED-AT NOW STAMPED BY   *
000340*                                 PLDATE.CBL'S CENTURY-WINDOWED*
000350*                                 ROUTINE.                     *
000360*    02/11/2003 MS    CR-1188     SKIP LOGIC ADDED FOR ORDERS  *
000370*                                 ALREADY TERMINAL (FILLED OR  *
000380*                                 CANCELLED) SO A RERUN OF     *
000390*                                 THIS STEP CANNOT DOUBLE-POST.*
000400*    04/22/2005 JL    CR-1450     ORDER STATUS WAS BEING       *
000410*                                 GUESSED FROM FILLED VS.      *
000420*                                 TOTAL QUANTITY, WHICH LEFT A *
000430*                                 ZERO-QUANTITY "PENDING"      *
000440*                                 EXECUTION RECORD UNABLE TO   *
000450*                                 EVER MOVE THE ORDER OFF ITS  *
000460*                                 PRIOR STATUS AND MISREPORTED *
000470*                                 A FULL FILL AS "EXECUTED"    *
000480*                                 RATHER THAN "FILLED".  THE   *
000490*                                 ORDER STATUS IS NOW SET      *
000500*                                 DIRECTLY FROM THE EXCHANGE'S *
000510*                                 OWN REPORTED STATUS CODE ON  *
000520*                                 THE EXECUTION RECORD.        *
000530*    06/30/2005 JL    CR-1462     NOTIONAL-VALUE WAS NEVER     *
000540*                                 BEING ACCUMULATED -- THE     *
000550*                                 AVERAGE-PRICE DIVIDE WAS     *
000560*                                 RECONSTRUCTING AN "OLD       *
000570*                                 NOTIONAL" BY MULTIPLYING THE *
000580*                                 ALREADY-ROUNDED AVG-FILL-    *
000590*                                 PRICE BACK OUT, COMPOUNDING  *
000600*                                 ROUNDING ERROR ACROSS FILLS  *
000610*                                 AND LEAVING NOTIONAL-VALUE   *
000620*                                 PERMANENTLY STALE ON THE     *
000630*                                 MASTER.  NOTIONAL-VALUE IS   *
000640*                                 NOW A TRUE RUNNING TOTAL,    *
000650*                                 UPDATED DIRECTLY, AND THE    *
000660*                                 AVERAGE PRICE IS DIVIDED     *
000670*                                 FROM IT.                     *
000680*-------------------------------------------------------------*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750*
000760     COPY "SLORDER.CBL".
000770     COPY "SLORDOUT.CBL".
000780     COPY "SLEXEC.CBL".
000790*
000800 DATA DIVISION.
000810 FILE SECTION.
000820*
000830     COPY "FDORDER.CBL".
000840     COPY "FDORDOUT.CBL".
000850     COPY "FDEXEC.CBL".
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890     COPY "WSFILEST.CBL".
000900     COPY "WSDATE.CBL".
000910     COPY "WSROUND.CBL".
000920*
000930 01  WS-SWITCHES.
000940     05  WS-ORDER-EOF             PIC X      VALUE "N".
000950         88  ORDER-AT-EOF                 VALUE "Y".
000960     05  WS-EXEC-EOF              PIC X      VALUE "N".
000970         88  EXEC-AT-EOF                  VALUE "Y".
000980     05  WS-EXEC-VALID            PIC X      VALUE "N".
000990         88  EXEC-IS-VALID                VALUE "Y".
001000     05  WS-ORDER-SKIP            PIC X      VALUE "N".
001010         88  ORDER-IS-SKIPPED             VALUE "Y".
001020*
001030 01  WS-WORK-FIELDS.
001040     05  WS-NEW-FILLED-QTY        PIC S9(10)V9(8) VALUE 0.
001050*
001060 01  WS-TRAILER-COUNTERS.
001070     05  WS-CNT-ORDERS-READ       PIC S9(07) COMP  VALUE 0.
001080     05  WS-CNT-FILLS-POSTED      PIC S9(07) COMP  VALUE 0.
001090     05  WS-CNT-FULLY-FILLED      PIC S9(07) COMP  VALUE 0.
001100     05  WS-CNT-SKIPPED           PIC S9(07) COMP  VALUE 0.
001110     05  WS-CNT-CANCELLED         PIC S9(07) COMP  VALUE 0.
001120*
001130*-------------------------------------------------------------*
001140 PROCEDURE DIVISION.
001150*-------------------------------------------------------------*
001160 0000-MAIN-RTN.
001170     PERFORM 0100-INITIALIZATION-RTN.
001180     PERFORM 1000-PROCESS-ONE-ORDER-RTN THRU 1000-EXIT
001190         UNTIL ORDER-AT-EOF.
001200     PERFORM 9900-TERMINATION-RTN.
001210     STOP RUN.
001220*-------------------------------------------------------------*
001230 0100-INITIALIZATION-RTN.
001240     MOVE "ORDRPIPE" TO WS-ORDER-FILE-NAME.
001250     MOVE "ORDROUT"  TO WS-ORDER-OUT-FILE-NAME.
001260     OPEN INPUT  ORDER-FILE.
001270     OPEN INPUT  EXECUTION-FILE.
001280     OPEN OUTPUT ORDER-FILE-OUT.
001290     READ ORDER-FILE
001300         AT END MOVE "Y" TO WS-ORDER-EOF.
001310     MOVE "N" TO WS-EXEC-VALID.
001320     READ EXECUTION-FILE
001330         AT END MOVE "Y" TO WS-EXEC-EOF
001340         NOT AT END MOVE "Y" TO WS-EXEC-VALID.
001350 0100-EXIT.
001360     EXIT.
001370*-------------------------------------------------------------*
001380*    1000 -- ONE ITERATION PER ORDER RECORD.  ALL EXECUTIONS   *
001390*    SHARING THIS ORDER-ID ARE APPLIED BEFORE THE ORDER IS     *
001400*    WRITTEN FORWARD, SINCE BOTH FILES ARE IN ORDER-ID/        *
001410*    EXECUTED-AT SEQUENCE.                                     *
001420*-------------------------------------------------------------*
001430 1000-PROCESS-ONE-ORDER-RTN.
001440     ADD 1 TO WS-CNT-ORDERS-READ.
001450     MOVE "N" TO WS-ORDER-SKIP.
001460     IF OR-STAT-FILLED OR OR-STAT-CANCELLED OR OR-STAT-EXECUTED
001470         MOVE "Y" TO WS-ORDER-SKIP
001480         ADD 1 TO WS-CNT-SKIPPED.
001490*
001500     PERFORM 2000-APPLY-MATCHING-EXECUTIONS-RTN THRU 2000-EXIT
001510         UNTIL NOT EXEC-IS-VALID
001520         OR EX-ORDER-ID NOT EQUAL OR-ORDER-ID.
001530*
001540     PERFORM 7000-WRITE-NEW-MASTER-RTN.
001550     READ ORDER-FILE
001560         AT END MOVE "Y" TO WS-ORDER-EOF.
001570 1000-EXIT.
001580     EXIT.
001590*-------------------------------------------------------------*
001600*    2000 -- POST ONE EXECUTION RECORD TO THE CURRENT ORDER.   *
001610*-------------------------------------------------------------*
001620 2000-APPLY-MATCHING-EXECUTIONS-RTN.
001630     IF NOT ORDER-IS-SKIPPED
001640         PERFORM 2100-POST-ONE-FILL-RTN.
001650     MOVE "N" TO WS-EXEC-VALID.
001660     READ EXECUTION-FILE
001670         AT END MOVE "Y" TO WS-EXEC-EOF
001680         NOT AT END MOVE "Y" TO WS-EXEC-VALID.
001690 2000-EXIT.
001700     EXIT.
001710*
001720 2100-POST-ONE-FILL-RTN.
001730*    CR-1462 -- THE GATEWAY REPORTS A CANCELLED DISPOSITION ON
001740*    THIS SAME FEED RATHER THAN A SEPARATE CANCEL FEED.  A
001750*    CANCELLED RECORD CARRIES NO FILL TO POST, SO IT IS ROUTED
001760*    TO THE CANCELLATION-POSTING PARAGRAPH INSTEAD OF THE
001770*    FILL-POSTING PARAGRAPH BELOW.
001780     IF EX-STAT-CANCELLED
001790         PERFORM 2150-POST-ONE-CANCEL-RTN
001800     ELSE
001810         PERFORM 2160-POST-ONE-EXECUTION-RTN.
001820 2100-EXIT.
001830     EXIT.
001840*-------------------------------------------------------------*
001850*    2150 -- CANCELLATION POSTING (CR-1462).  A CANCEL THAT      *
001860*    ARRIVES FOR AN ORDER ALREADY CANCELLED OR FILLED IS A       *
001870*    NO-OP, SAME GUARD AS THE FILL-POSTING SKIP IN 1000 ABOVE.   *
001880*-------------------------------------------------------------*
001890 2150-POST-ONE-CANCEL-RTN.
001900     IF NOT OR-STAT-CANCELLED AND NOT OR-STAT-FILLED
001910         MOVE "CANCELLED" TO OR-ORDER-STATUS
001920         MOVE "Cancelled by exchange" TO OR-REJECT-REASON
001930         PERFORM STAMP-RUN-DATE-TIME-RTN THRU
001940             STAMP-RUN-DATE-TIME-EXIT
001950         MOVE WS-RUN-TIMESTAMP TO OR-UPDATED-AT
001960         ADD 1 TO WS-CNT-CANCELLED.
001970 2150-EXIT.
001980     EXIT.
001990*-------------------------------------------------------------*
002000*    2160 -- POST ONE FILL.  NOTIONAL-VALUE IS A TRUE RUNNING     *
002010*    TOTAL CARRIED ON THE ORDER RECORD ITSELF, NOT RECONSTRUCTED  *
002020*    FROM THE ALREADY-ROUNDED AVERAGE PRICE.  THIS FILL'S OWN     *
002030*    NOTIONAL (EXECUTED QUANTITY TIMES EXECUTED PRICE) IS ADDED   *
002040*    TO IT BEFORE THE AVERAGE-PRICE DIVIDE, SO ROUNDING ON ONE    *
002050*    FILL CANNOT BLEED INTO THE NEXT FILL'S AVERAGE.              *
002060*-------------------------------------------------------------*
002070 2160-POST-ONE-EXECUTION-RTN.
002080     COMPUTE OR-NOTIONAL-VALUE ROUNDED =
002090         OR-NOTIONAL-VALUE + (EX-QUANTITY * EX-PRICE).
002100*    NEW WEIGHTED-AVERAGE PRICE = NOTIONAL-VALUE / NEW TOTAL
002110*    FILLED QUANTITY.  FIRST FILL ON THE ORDER SIMPLY TAKES THE
002120*    EXECUTION PRICE, SINCE OLD NOTIONAL-VALUE AND OLD FILLED
002130*    QUANTITY ARE BOTH ZERO GOING IN.
002140     ADD EX-QUANTITY TO OR-FILLED-QUANTITY.
002150     MOVE OR-FILLED-QUANTITY TO WS-NEW-FILLED-QTY.
002160*
002170     MOVE OR-NOTIONAL-VALUE TO WS-RND-DIVIDEND.
002180     MOVE WS-NEW-FILLED-QTY TO WS-RND-DIVISOR.
002190     PERFORM ROUND-HALF-UP-8-RTN THRU ROUND-HALF-UP-8-EXIT.
002200     MOVE WS-RND-RESULT TO OR-AVG-FILL-PRICE.
002210*    THE ORDER STATUS IS NEVER INFERRED FROM QUANTITY -- IT IS SET
002220*    DIRECTLY FROM THE EXCHANGE'S OWN REPORTED STATUS CODE ON THIS
002230*    EXECUTION RECORD (SEE CR-1450 IN THE AMENDMENT HISTORY).  AN
002240*    EXCHANGE STATUS WE DO NOT RECOGNIZE LEAVES THE ORDER PENDING
002250*    RATHER THAN GUESSING FROM FILLED VS. TOTAL QUANTITY.
002260     IF EX-STAT-PENDING
002270         MOVE "PENDING" TO OR-ORDER-STATUS
002280     ELSE
002290         IF EX-STAT-PARTIALLY-FILLED
002300             MOVE "PARTIALLY_FILLED" TO OR-ORDER-STATUS
002310         ELSE
002320             IF EX-STAT-FILLED
002330                 MOVE "FILLED" TO OR-ORDER-STATUS
002340                 ADD 1 TO WS-CNT-FULLY-FILLED
002350             ELSE
002360                 MOVE "PENDING" TO OR-ORDER-STATUS.
002370*
002380     PERFORM STAMP-RUN-DATE-TIME-RTN THRU STAMP-RUN-DATE-TIME-EXIT.
002390     MOVE WS-RUN-TIMESTAMP TO OR-UPDATED-AT.
002400     ADD 1 TO WS-CNT-FILLS-POSTED.
002410 2160-EXIT.
002420     EXIT.
002430*-------------------------------------------------------------*
002440 7000-WRITE-NEW-MASTER-RTN.
002450     MOVE OR-ORDER-ID            TO OU-ORDER-ID.
002460     MOVE OR-USER-ID             TO OU-USER-ID.
002470     MOVE OR-INSTRUMENT-SYMBOL   TO OU-INSTRUMENT-SYMBOL.
002480     MOVE OR-ORDER-SIDE          TO OU-ORDER-SIDE.
002490     MOVE OR-ORDER-TYPE          TO OU-ORDER-TYPE.
002500     MOVE OR-TIME-IN-FORCE       TO OU-TIME-IN-FORCE.
002510     MOVE OR-ORDER-STATUS        TO OU-ORDER-STATUS.
002520     MOVE OR-TOTAL-QUANTITY      TO OU-TOTAL-QUANTITY.
002530     MOVE OR-LIMIT-PRICE         TO OU-LIMIT-PRICE.
002540     MOVE OR-STOP-PRICE          TO OU-STOP-PRICE.
002550     MOVE OR-NOTIONAL-VALUE      TO OU-NOTIONAL-VALUE.
002560     MOVE OR-FILLED-QUANTITY     TO OU-FILLED-QUANTITY.
002570     MOVE OR-AVG-FILL-PRICE      TO OU-AVG-FILL-PRICE.
002580     MOVE OR-REJECT-REASON       TO OU-REJECT-REASON.
002590     MOVE OR-PLACED-AT           TO OU-PLACED-AT.
002600     MOVE OR-UPDATED-AT          TO OU-UPDATED-AT.
002610     WRITE ORDER-OUT-RECORD.
002620 7000-EXIT.
002630     EXIT.
002640*-------------------------------------------------------------*
002650*    ROUND-HALF-UP-8-RTN/-EXIT AND STAMP-RUN-DATE-TIME-RTN/-EXIT *
002660*    BELOW ARE BROUGHT IN WHOLE FROM PLROUND.CBL AND PLDATE.CBL, *
002670*    EACH AS ITS OWN PARAGRAPH PAIR, NOT NESTED INSIDE ANOTHER   *
002680*    PARAGRAPH, SO A PLAIN PERFORM...THRU OF EITHER RUNS THE     *
002690*    FULL ROUTINE.                                               *
002700*-------------------------------------------------------------*
002710     COPY "PLROUND.CBL".
002720     COPY "PLDATE.CBL".
002730*-------------------------------------------------------------*
002740 9900-TERMINATION-RTN.
002750     CLOSE ORDER-FILE.
002760     CLOSE EXECUTION-FILE.
002770     CLOSE ORDER-FILE-OUT.
002780 9900-EXIT.
002790     EXIT.
