000010*
000020*-------------------------------------------------------------*
000030*    SLFUNDS.CBL                                              *
000040*    FILE-CONTROL FRAGMENT -- AVAILABLE FUNDS FEED             *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY ORDER-PIPELINE.  LOADED WHOLE *
000070*    INTO A WORKING-STORAGE TABLE AHEAD OF THE WALLET STEP SO  *
000080*    EACH ORDER CAN CHECK ITS OWNER'S BALANCE BY TABLE LOOKUP  *
000090*    INSTEAD OF RE-READING THIS FEED FOR EVERY ORDER.          *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    06/19/1995 TO    CR-0560     ORIGINAL SELECT -- NIGHTLY   *
000160*                                 EXTRACT OF CUSTOMER WALLET   *
000170*                                 BALANCES FROM THE LEDGER.    *
000180*-------------------------------------------------------------*
000190*
000200     SELECT AVAILABLE-FUNDS-FILE
000210         ASSIGN TO "AVAILFND"
000220         ORGANIZATION IS LINE SEQUENTIAL
000230         FILE STATUS IS WS-FUNDS-FILE-STATUS.
