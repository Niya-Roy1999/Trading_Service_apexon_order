000010*
000020*-------------------------------------------------------------*
000030*    SLPIPRPT.CBL                                             *
000040*    FILE-CONTROL FRAGMENT -- ORDER PIPELINE DISPOSITION RPT   *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY ORDER-PIPELINE.               *
000070*-------------------------------------------------------------*
000080*    AMENDMENT HISTORY                                        *
000090*                                                              *
000100*    DATE       BY    REQUEST     DESCRIPTION                  *
000110*    ---------  ----  ----------  --------------------------- *
000120*    03/14/1989 RH    CR-0114     ORIGINAL SELECT.             *
000130*-------------------------------------------------------------*
000140*
000150     SELECT PIPELINE-REPORT
000160         ASSIGN TO "PIPERPT"
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS WS-RPT-FILE-STATUS.
