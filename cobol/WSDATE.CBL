000010*
000020*-------------------------------------------------------------*
000030*    WSDATE.CBL                                               *
000040*    WORKING-STORAGE -- RUN-DATE / RUN-TIMESTAMP WORK AREA     *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO WORKING-STORAGE BY ANY PROGRAM THAT ALSO      *
000070*    COPIES PLDATE.CBL INTO ITS PROCEDURE DIVISION.  SUPPLIES  *
000080*    THE CCYY-MM-DD-HH.MM.SS STAMP MOVED TO UPDATED-AT AND     *
000090*    EXECUTED-AT WHENEVER A PROGRAM CHANGES AN ORDER RECORD.   *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    03/14/1989 RH    CR-0114     ORIGINAL MEMBER -- CARRIED   *
000160*                                 AN INTERACTIVE VALIDATED-    *
000170*                                 DATE-ENTRY WORK AREA FOR THE *
000180*                                 OLD SCREEN PROGRAMS.         *
000190*    08/08/1998 DC    Y2K-0098    REBUILT AS A RUN-DATE/TIME   *
000200*                                 STAMP AREA FOR THE BATCH     *
000210*                                 SUITE.  ACCEPT FROM DATE     *
000220*                                 STILL ONLY GIVES A 2-DIGIT   *
000230*                                 YEAR, SO A CENTURY WINDOW IS *
000240*                                 APPLIED BEFORE THE STAMP IS  *
000250*                                 BUILT -- YY 00-49 IS 20XX,   *
000260*                                 YY 50-99 IS 19XX.            *
000270*    02/11/2003 MS    CR-1188     SPLIT-DATE REDEFINES ADDED   *
000280*                                 SO CALLERS CAN TEST THE      *
000290*                                 INDIVIDUAL PARTS WITHOUT     *
000300*                                 UNSTRINGING THE STAMP AGAIN. *
000310*-------------------------------------------------------------*
000320*
000330 01  WS-RUN-DATE-RAW.
000340     05  WS-RUN-YY                PIC 9(02).
000350     05  WS-RUN-MM                PIC 9(02).
000360     05  WS-RUN-DD                PIC 9(02).
000370*
000380 01  WS-RUN-TIME-RAW.
000390     05  WS-RUN-HH                PIC 9(02).
000400     05  WS-RUN-MIN               PIC 9(02).
000410     05  WS-RUN-SS                PIC 9(02).
000420     05  WS-RUN-HSEC              PIC 9(02).
000430*
000440 77  WS-RUN-CENTURY               PIC 9(02)  COMP  VALUE 0.
000450*
000460 01  WS-RUN-TIMESTAMP             PIC X(19).
000470 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
000480     05  WS-STAMP-CCYY            PIC X(04).
000490     05  FILLER                   PIC X(01).
000500     05  WS-STAMP-MM              PIC X(02).
000510     05  FILLER                   PIC X(01).
000520     05  WS-STAMP-DD              PIC X(02).
000530     05  FILLER                   PIC X(01).
000540     05  WS-STAMP-HH              PIC X(02).
000550     05  FILLER                   PIC X(01).
000560     05  WS-STAMP-MIN             PIC X(02).
000570     05  FILLER                   PIC X(01).
000580     05  WS-STAMP-SS              PIC X(02).
