000010*
000020*-------------------------------------------------------------*
000030*    SLSRTWK.CBL                                              *
000040*    FILE-CONTROL FRAGMENT -- ORDER/EXECUTION JOIN + SORT WORK *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY POSITION-PNL-REPORT.  THE     *
000070*    JOIN-WORK-FILE IS BUILT BY MATCHING THE ORDER FILE        *
000080*    AGAINST THE EXECUTION FEED ON ORDER-ID (BOTH ARRIVE IN    *
000090*    ORDER-ID SEQUENCE); IT IS THEN SORTED INTO USER/PLACED-AT *
000100*    SEQUENCE SO LOTS CAN BE BUILT FIFO PER SYMBOL PER USER.   *
000110*-------------------------------------------------------------*
000120*    AMENDMENT HISTORY                                        *
000130*                                                              *
000140*    DATE       BY    REQUEST     DESCRIPTION                  *
000150*    ---------  ----  ----------  --------------------------- *
000160*    11/14/1996 TO    CR-0690     ORIGINAL SELECTS.            *
000170*-------------------------------------------------------------*
000180*
000190     SELECT JOIN-WORK-FILE
000200         ASSIGN TO "JOINWORK"
000210         ORGANIZATION IS SEQUENTIAL
000220         FILE STATUS IS WS-SORTWK-FILE-STATUS.
000230*
000240     SELECT SORT-FILE
000250         ASSIGN TO "SRTWK1".
000260*
000270     SELECT SORTED-FILE
000280         ASSIGN TO "JOINSRTD"
000290         ORGANIZATION IS SEQUENTIAL
000300         FILE STATUS IS WS-SORTWK-FILE-STATUS.
