000010*
000020*-------------------------------------------------------------*
000030*    FDFUNDS.CBL                                              *
000040*    FILE SECTION FRAGMENT -- AVAILABLE FUNDS FEED RECORD      *
000050*-------------------------------------------------------------*
000060*    ONE RECORD PER CUSTOMER, LEDGER BALANCE AVAILABLE TO      *
000070*    COVER A NEW ORDER'S WALLET CHECK.  RECORD LENGTH 40.      *
000080*-------------------------------------------------------------*
000090*    AMENDMENT HISTORY                                        *
000100*                                                              *
000110*    DATE       BY    REQUEST     DESCRIPTION                  *
000120*    ---------  ----  ----------  --------------------------- *
000130*    06/19/1995 TO    CR-0560     ORIGINAL LAYOUT.             *
000140*-------------------------------------------------------------*
000150*
000160 FD  AVAILABLE-FUNDS-FILE
000170     LABEL RECORDS ARE STANDARD
000180     RECORD CONTAINS 40 CHARACTERS.
000190*
000200 01  AVAILABLE-FUNDS-RECORD.
000210     05  AF-USER-ID                   PIC 9(10).
000220     05  AF-AVAILABLE-BALANCE         PIC S9(10)V9(8).
000230     05  FILLER                       PIC X(12).
