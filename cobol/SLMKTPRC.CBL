000010*
000020*-------------------------------------------------------------*
000030*    SLMKTPRC.CBL                                             *
000040*    FILE-CONTROL FRAGMENT -- MARKET PRICE FEED                *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO FILE-CONTROL BY POSITION-PNL-REPORT.  LOADED  *
000070*    WHOLE INTO A WORKING-STORAGE TABLE AT START OF RUN SINCE  *
000080*    IT IS ONE ROW PER SYMBOL AND UNREALIZED P&L NEEDS RANDOM  *
000090*    LOOKUP BY SYMBOL WHILE THE FIFO PASS IS RUNNING.          *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    11/14/1996 TO    CR-0690     ORIGINAL SELECT -- FEED OF   *
000160*                                 END-OF-DAY CLOSING PRICES    *
000170*                                 FROM THE QUOTE VENDOR.       *
000180*-------------------------------------------------------------*
000190*
000200     SELECT MARKET-PRICE-FILE
000210         ASSIGN TO "MKTPRICE"
000220         ORGANIZATION IS LINE SEQUENTIAL
000230         FILE STATUS IS WS-MKTPRC-FILE-STATUS.
