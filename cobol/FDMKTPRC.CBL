000010*
000020*-------------------------------------------------------------*
000030*    FDMKTPRC.CBL                                             *
000040*    FILE SECTION FRAGMENT -- MARKET PRICE FEED RECORD         *
000050*-------------------------------------------------------------*
000060*    ONE RECORD PER INSTRUMENT SYMBOL, LATEST CLOSING PRICE.   *
000070*    RECORD LENGTH 40.                                         *
000080*-------------------------------------------------------------*
000090*    AMENDMENT HISTORY                                        *
000100*                                                              *
000110*    DATE       BY    REQUEST     DESCRIPTION                  *
000120*    ---------  ----  ----------  --------------------------- *
000130*    11/14/1996 TO    CR-0690     ORIGINAL LAYOUT.             *
000140*-------------------------------------------------------------*
000150*
000160 FD  MARKET-PRICE-FILE
000170     LABEL RECORDS ARE STANDARD
000180     RECORD CONTAINS 40 CHARACTERS.
000190*
000200 01  MARKET-PRICE-RECORD.
000210     05  MP-SYMBOL                    PIC X(10).
000220     05  MP-MARKET-PRICE              PIC S9(10)V9(8).
000230     05  FILLER                       PIC X(12).
