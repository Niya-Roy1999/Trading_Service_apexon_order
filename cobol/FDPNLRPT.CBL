000010*
000020*-------------------------------------------------------------*
000030*    FDPNLRPT.CBL                                             *
000040*    FILE SECTION FRAGMENT -- PER-USER P&L REPORT              *
000050*-------------------------------------------------------------*
000060*    PRINT LINE IS UNFORMATTED 132-BYTE, SAME CONVENTION AS    *
000070*    FDPIPRPT.CBL.                                             *
000080*-------------------------------------------------------------*
000090*    AMENDMENT HISTORY                                        *
000100*                                                              *
000110*    DATE       BY    REQUEST     DESCRIPTION                  *
000120*    ---------  ----  ----------  --------------------------- *
000130*    11/14/1996 TO    CR-0690     ORIGINAL LAYOUT.             *
000140*-------------------------------------------------------------*
000150*
000160 FD  PNL-REPORT
000170     LABEL RECORDS ARE OMITTED.
000180*
000190 01  PNL-REPORT-RECORD          PIC X(132).
