000010*
000020*-------------------------------------------------------------*
000030*    WSFILEST.CBL                                             *
000040*    WORKING-STORAGE -- FILE STATUS AND DYNAMIC ASSIGN NAMES   *
000050*-------------------------------------------------------------*
000060*    COPY'D BY EVERY BATCH PROGRAM.  THE ORDER FILE IS READ BY *
000070*    MORE THAN ONE PROGRAM UNDER THE ONE SELECT IN SLORDER.CBL *
000080*    (OLD-MASTER/NEW-MASTER CHAIN), SO ITS LOGICAL NAME IS     *
000090*    CARRIED IN A WORKING-STORAGE FIELD RATHER THAN A LITERAL  *
000100*    -- EACH PROGRAM SETS ITS OWN VALUE BELOW BEFORE THE FIRST *
000110*    OPEN.                                                     *
000120*-------------------------------------------------------------*
000130*    AMENDMENT HISTORY                                        *
000140*                                                              *
000150*    DATE       BY    REQUEST     DESCRIPTION                  *
000160*    ---------  ----  ----------  --------------------------- *
000170*    06/19/1995 TO    CR-0560     ORIGINAL MEMBER, SPLIT OUT   *
000180*                                 OF WSORDST.CBL SO THE FILE   *
000190*                                 NAME FIELDS COULD BE SHARED  *
000200*                                 BY PROGRAMS THAT DO NOT NEED *
000210*                                 THE ROUTING TABLES.          *
000220*-------------------------------------------------------------*
000230*
000240 01  WS-FILE-NAMES.
000250     05  WS-ORDER-FILE-NAME       PIC X(08)  VALUE "ORDRIN".
000255     05  WS-ORDER-OUT-FILE-NAME   PIC X(08)  VALUE "ORDRPIPE".
000260     05  WS-EXECUTION-FILE-NAME   PIC X(08)  VALUE "EXECFEED".
000270*
000280 01  WS-FILE-STATUSES.
000290     05  WS-ORDER-FILE-STATUS     PIC X(02)  VALUE "00".
000300         88  WS-ORDER-FILE-OK             VALUE "00".
000310         88  WS-ORDER-FILE-EOF            VALUE "10".
000320     05  WS-ORDER-OUT-FILE-STATUS PIC X(02)  VALUE "00".
000330         88  WS-ORDER-OUT-FILE-OK         VALUE "00".
000340     05  WS-EXECUTION-FILE-STATUS PIC X(02)  VALUE "00".
000350         88  WS-EXECUTION-FILE-OK         VALUE "00".
000360         88  WS-EXECUTION-FILE-EOF        VALUE "10".
000370     05  WS-MKTPRC-FILE-STATUS    PIC X(02)  VALUE "00".
000380         88  WS-MKTPRC-FILE-OK            VALUE "00".
000390         88  WS-MKTPRC-FILE-EOF           VALUE "10".
000400     05  WS-FUNDS-FILE-STATUS     PIC X(02)  VALUE "00".
000410         88  WS-FUNDS-FILE-OK             VALUE "00".
000420         88  WS-FUNDS-FILE-EOF            VALUE "10".
000430     05  WS-ORDOUT-FILE-STATUS    PIC X(02)  VALUE "00".
000440         88  WS-ORDOUT-FILE-OK            VALUE "00".
000450     05  WS-RPT-FILE-STATUS       PIC X(02)  VALUE "00".
000460         88  WS-RPT-FILE-OK               VALUE "00".
000470     05  WS-SORTWK-FILE-STATUS    PIC X(02)  VALUE "00".
000480         88  WS-SORTWK-FILE-OK            VALUE "00".
000490*
000500 77  WS-ABEND-CODE                PIC S9(04) COMP  VALUE 0.
