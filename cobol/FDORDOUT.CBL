000010*
000020*-------------------------------------------------------------*
000030*    FDORDOUT.CBL                                             *
000040*    FILE SECTION FRAGMENT -- ORDER FILE, NEW-MASTER SIDE      *
000050*-------------------------------------------------------------*
000060*    TWIN OF FDORDER.CBL.  CARRIES THE SAME FIELDS UNDER THE   *
000070*    OU- PREFIX SO THE SAME PROGRAM CAN HOLD BOTH AN OLD-MASTER*
000080*    ORDER-RECORD AND A NEW-MASTER ORDER-OUT-RECORD IN THE     *
000090*    FILE SECTION AT ONCE WITHOUT A DUPLICATE-NAME CLASH.      *
000100*    RECORD LENGTH 300, SAME AS FDORDER.CBL.                   *
000110*-------------------------------------------------------------*
000120*    AMENDMENT HISTORY                                        *
000130*                                                              *
000140*    DATE       BY    REQUEST     DESCRIPTION                  *
000150*    ---------  ----  ----------  --------------------------- *
000160*    06/19/1995 TO    CR-0560     ORIGINAL LAYOUT, MIRRORS     *
000170*                                 FDORDER.CBL AS OF THIS DATE. *
000180*    02/11/2003 MS    CR-1188     SPLIT-DATE REDEFINES ADDED,  *
000190*                                 MATCHING FDORDER.CBL.        *
000200*-------------------------------------------------------------*
000210*
000220 FD  ORDER-FILE-OUT
000230     LABEL RECORDS ARE STANDARD
000240     RECORD CONTAINS 300 CHARACTERS.
000250*
000260 01  ORDER-OUT-RECORD.
000270     05  OU-ORDER-ID                 PIC 9(10).
000280     05  OU-USER-ID                  PIC 9(10).
000290     05  OU-INSTRUMENT-SYMBOL        PIC X(10).
000300     05  OU-ORDER-SIDE               PIC X(04).
000310         88  OU-SIDE-BUY             VALUE "BUY".
000320         88  OU-SIDE-SELL            VALUE "SELL".
000330     05  OU-ORDER-TYPE                PIC X(15).
000340     05  OU-TIME-IN-FORCE             PIC X(03).
000350     05  OU-ORDER-STATUS              PIC X(20).
000360         88  OU-STAT-NEW                      VALUE "NEW".
000370         88  OU-STAT-PENDING-VALIDATION        VALUE
000380                                     "PENDING_VALIDATION".
000390         88  OU-STAT-PENDING-WALLET-CHECK      VALUE
000400                                     "PENDING_WALLET_CHECK".
000410         88  OU-STAT-PENDING-COMPLIANCE        VALUE
000420                                     "PENDING_COMPLIANCE".
000430         88  OU-STAT-APPROVED                 VALUE "APPROVED".
000440         88  OU-STAT-REJECTED                 VALUE "REJECTED".
000450         88  OU-STAT-PENDING                  VALUE "PENDING".
000460         88  OU-STAT-PARTIALLY-FILLED         VALUE
000470                                     "PARTIALLY_FILLED".
000480         88  OU-STAT-FILLED                   VALUE "FILLED".
000490         88  OU-STAT-CANCELLED                VALUE "CANCELLED".
000500         88  OU-STAT-EXECUTED                 VALUE "EXECUTED".
000510     05  OU-TOTAL-QUANTITY            PIC S9(10)V9(8).
000520     05  OU-LIMIT-PRICE               PIC S9(10)V9(8).
000530     05  OU-STOP-PRICE                PIC S9(10)V9(8).
000540     05  OU-NOTIONAL-VALUE            PIC S9(12)V9(8).
000550     05  OU-FILLED-QUANTITY           PIC S9(10)V9(8).
000560     05  OU-AVG-FILL-PRICE            PIC S9(10)V9(8).
000570     05  OU-REJECT-REASON             PIC X(60).
000580     05  OU-PLACED-AT                 PIC X(19).
000590     05  OU-PLACED-AT-PARTS REDEFINES OU-PLACED-AT.
000600         10  OU-PLACED-CCYY           PIC X(04).
000610         10  FILLER                   PIC X(01).
000620         10  OU-PLACED-MM             PIC X(02).
000630         10  FILLER                   PIC X(01).
000640         10  OU-PLACED-DD             PIC X(02).
000650         10  FILLER                   PIC X(01).
000660         10  OU-PLACED-HH             PIC X(02).
000670         10  FILLER                   PIC X(01).
000680         10  OU-PLACED-MIN            PIC X(02).
000690         10  FILLER                   PIC X(01).
000700         10  OU-PLACED-SS             PIC X(02).
000710     05  OU-UPDATED-AT                PIC X(19).
000720     05  OU-UPDATED-AT-PARTS REDEFINES OU-UPDATED-AT.
000730         10  OU-UPDATED-CCYY          PIC X(04).
000740         10  FILLER                   PIC X(01).
000750         10  OU-UPDATED-MM            PIC X(02).
000760         10  FILLER                   PIC X(01).
000770         10  OU-UPDATED-DD            PIC X(02).
000780         10  FILLER                   PIC X(01).
000790         10  OU-UPDATED-HH            PIC X(02).
000800         10  FILLER                   PIC X(01).
000810         10  OU-UPDATED-MIN           PIC X(02).
000820         10  FILLER                   PIC X(01).
000830         10  OU-UPDATED-SS            PIC X(02).
000840     05  FILLER                       PIC X(20).
