000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. POSITION-PNL-REPORT.
000030 AUTHOR. T. OKAFOR.
000040 INSTALLATION. SECURITIES OPERATIONS - DATA PROCESSING.
000050 DATE-WRITTEN. 11/14/1996.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*-------------------------------------------------------------*
000100*    POSITION-PNL-REPORT                                      *
000110*-------------------------------------------------------------*
000120*    JOINS THE POSTED ORDER FILE TO THE EXECUTION FEED, SORTS  *
000130*    THE JOIN INTO USER/PLACED-AT SEQUENCE, AND RUNS A FIFO    *
000140*    BUY-LOT MATCH AGAINST EACH USER'S SELLS TO GET REALIZED   *
000150*    P&L PER SYMBOL.  REMAINING LOTS GIVE THE OPEN POSITION,   *
000160*    AVERAGE COST AND -- AGAINST THE MARKET-PRICE FEED --      *
000170*    UNREALIZED P&L.  WRITES THE PER-SYMBOL P&L REPORT WITH    *
000180*    A GRAND-TOTALS TRAILER.                                   *
000190*-------------------------------------------------------------*
000200*    AMENDMENT HISTORY                                        *
000210*                                                              *
000220*    DATE       BY    REQUEST     DESCRIPTION                  *
000230*    ---------  ----  ----------  --------------------------- *
000240*    11/14/1996 TO    CR-0690     ORIGINAL PROGRAM.            *
000250*    03/02/1998 TO    CR-0740     FEE ALLOCATION ADDED TO THE  *
000260*                                 FIFO MATCH -- AUDIT WANTED   *
000270*                                 FEES SPLIT ACROSS PARTIAL    *
000280*                                 LOT FILLS, NOT CHARGED WHOLE *
000290*                                 TO THE FIRST LOT TOUCHED.    *
000300*    08/08/1998 DC    Y2K-0098    REVIEWED FOR Y2K -- DATE     *
000310*                                 FIELDS HERE ARE ALL CARRIED  *
000320*                                 THROUGH FROM FDORDER/FDEXEC  *
000330*                                 AND WERE ALREADY WIDENED     *
000340*                                 THERE.                       *
000350*    02/11/2003 MS    CR-1188     SELLS WITH NO OPEN LOT FOR   *
000360*                                 THE SYMBOL NOW LOGGED TO THE *
000370*                                 REPORT AS A WARNING LINE     *
000380*                                 INSTEAD OF JUST BEING        *
000390*                                 DROPPED SILENTLY.            *
000400*-------------------------------------------------------------*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*
000480     COPY "SLORDER.CBL".
000490     COPY "SLEXEC.CBL".
000500     COPY "SLMKTPRC.CBL".
000510     COPY "SLSRTWK.CBL".
000520     COPY "SLPNLRPT.CBL".
000530*
000540 DATA DIVISION.
000550 FILE SECTION.
000560*
000570     COPY "FDORDER.CBL".
000580     COPY "FDEXEC.CBL".
000590     COPY "FDMKTPRC.CBL".
000600     COPY "FDSRTWK.CBL".
000610     COPY "FDPNLRPT.CBL".
000620*
000630 WORKING-STORAGE SECTION.
000640*
000650     COPY "WSFILEST.CBL".
000660     COPY "WSROUND.CBL".
000670*
000680*    MARKET-PRICE TABLE -- LOADED ONCE FROM MARKET-PRICE-FILE.
000690 01  WS-MARKET-TABLE-AREA.
000700     05  WS-MKT-ENTRY OCCURS 500 TIMES
000710                      INDEXED BY WS-MKT-IDX.
000720         10  WS-MKT-SYMBOL        PIC X(10).
000730         10  WS-MKT-PRICE         PIC S9(10)V9(8).
000740 77  WS-MKT-COUNT                PIC S9(05) COMP  VALUE 0.
000750 77  WS-MKT-MAX                  PIC S9(05) COMP  VALUE 500.
000760*
000770*    FIFO BUY-LOT TABLE -- RESET AT EACH USER CONTROL BREAK.
000780 01  WS-LOT-TABLE-AREA.
000790     05  WS-LOT-ENTRY OCCURS 200 TIMES
000800                      INDEXED BY WS-LOT-IDX.
000810         10  WS-LOT-SYMBOL        PIC X(10).
000820         10  WS-LOT-QTY           PIC S9(10)V9(8).
000830         10  WS-LOT-PRICE         PIC S9(10)V9(8).
000840         10  WS-LOT-FEES          PIC S9(10)V9(8).
000850 77  WS-LOT-COUNT                PIC S9(05) COMP  VALUE 0.
000860 77  WS-LOT-MAX                  PIC S9(05) COMP  VALUE 200.
000870*
000880*    PER-SYMBOL REALIZED P&L ACCUMULATOR -- RESET EACH USER.
000890 01  WS-SYMBOL-TABLE-AREA.
000900     05  WS-SYM-ENTRY OCCURS 50 TIMES
000910                      INDEXED BY WS-SYM-IDX WS-SELL-SYM-IDX.
000920         10  WS-SYM-SYMBOL        PIC X(10).
000930         10  WS-SYM-REALIZED      PIC S9(12)V9(8).
000940 77  WS-SYM-COUNT                PIC S9(05) COMP  VALUE 0.
000950 77  WS-SYM-MAX                  PIC S9(05) COMP  VALUE 50.
000960*
000970 01  WS-SWITCHES.
000980     05  WS-PP-ORDER-EOF          PIC X      VALUE "N".
000990         88  PP-ORDER-AT-EOF              VALUE "Y".
001000     05  WS-PP-ORDER-VALID        PIC X      VALUE "N".
001010         88  PP-ORDER-IS-VALID            VALUE "Y".
001020     05  WS-PP-EXEC-EOF           PIC X      VALUE "N".
001030         88  PP-EXEC-AT-EOF               VALUE "Y".
001040     05  WS-MKT-EOF               PIC X      VALUE "N".
001050         88  MKT-AT-EOF                   VALUE "Y".
001060     05  WS-SORTED-EOF            PIC X      VALUE "N".
001070         88  SORTED-AT-EOF                VALUE "Y".
001080     05  WS-NO-LOT-FOUND          PIC X      VALUE "N".
001090         88  NO-LOT-FOUND                 VALUE "Y".
001100*
001110 01  WS-WORK-FIELDS.
001120     05  WS-CURRENT-USER          PIC 9(10)       VALUE 0.
001130     05  WS-TARGET-SYMBOL         PIC X(10)       VALUE SPACES.
001140     05  WS-SELL-REMAINING        PIC S9(10)V9(8) VALUE 0.
001150     05  WS-SELL-PRICE            PIC S9(10)V9(8) VALUE 0.
001160     05  WS-SELL-FEES             PIC S9(10)V9(8) VALUE 0.
001170     05  WS-MATCHED-QTY           PIC S9(10)V9(8) VALUE 0.
001180     05  WS-BUY-FEE-ALLOC         PIC S9(10)V9(8) VALUE 0.
001190     05  WS-SELL-FEE-ALLOC        PIC S9(10)V9(8) VALUE 0.
001200     05  WS-REALIZED-SLICE        PIC S9(12)V9(8) VALUE 0.
001210     05  WS-POSITION-QTY          PIC S9(10)V9(8) VALUE 0.
001220     05  WS-COST-SUM              PIC S9(12)V9(8) VALUE 0.
001230     05  WS-AVG-COST              PIC S9(10)V9(8) VALUE 0.
001240     05  WS-MARKET-PRICE-WK       PIC S9(10)V9(8) VALUE 0.
001250     05  WS-UNREALIZED-PNL        PIC S9(12)V9(8) VALUE 0.
001260     05  WS-UNREAL-TERM           PIC S9(12)V9(8) VALUE 0.
001270 77  WS-TAB-SUB                  PIC S9(05) COMP  VALUE 0.
001280*
001290 01  WS-GRAND-TOTALS.
001300     05  WS-GRAND-REALIZED        PIC S9(12)V9(8) VALUE 0.
001310     05  WS-GRAND-UNREALIZED      PIC S9(12)V9(8) VALUE 0.
001320     05  WS-GRAND-NET             PIC S9(12)V9(8) VALUE 0.
001330*
001340*    REPORT LAYOUT -- TITLE/HEADINGS/USER-BREAK/DETAIL/TRAILER.
001350 01  WS-TITLE-LINE.
001360     05  FILLER               PIC X(34) VALUE SPACES.
001370     05  FILLER               PIC X(30)
001380                  VALUE "POSITION AND P/L REPORT".
001390     05  FILLER               PIC X(60) VALUE SPACES.
001400     05  FILLER               PIC X(05) VALUE "PAGE:".
001410     05  WS-PAGE-NUMBER       PIC ZZZ9  VALUE 0.
001420*
001430 01  WS-HEADING-1.
001440     05  FILLER   PIC X(10) VALUE "SYMBOL".
001450     05  FILLER   PIC X(03) VALUE SPACES.
001460     05  FILLER   PIC X(16) VALUE "POSITION QTY".
001470     05  FILLER   PIC X(02) VALUE SPACES.
001480     05  FILLER   PIC X(16) VALUE "AVG COST".
001490     05  FILLER   PIC X(02) VALUE SPACES.
001500     05  FILLER   PIC X(16) VALUE "MARKET PRICE".
001510     05  FILLER   PIC X(02) VALUE SPACES.
001520     05  FILLER   PIC X(18) VALUE "REALIZED P/L".
001530     05  FILLER   PIC X(02) VALUE SPACES.
001540     05  FILLER   PIC X(18) VALUE "UNREALIZED P/L".
001550*
001560 01  WS-HEADING-2.
001570     05  FILLER   PIC X(105) VALUE ALL "-".
001580*
001590 01  WS-USER-BREAK-LINE.
001600     05  FILLER           PIC X(10) VALUE "USER-ID:".
001610     05  U-USER-ID        PIC Z(9)9.
001620*
001630 01  WS-DETAIL-LINE.
001640     05  D-SYMBOL         PIC X(10).
001650     05  FILLER           PIC X(03) VALUE SPACES.
001660     05  D-POSITION-QTY   PIC Z(6)9.99999999.
001670     05  FILLER           PIC X(02) VALUE SPACES.
001680     05  D-AVG-COST       PIC Z(5)9.99999999-.
001690     05  FILLER           PIC X(02) VALUE SPACES.
001700     05  D-MARKET-PRICE   PIC Z(5)9.99999999-.
001710     05  FILLER           PIC X(02) VALUE SPACES.
001720     05  D-REALIZED-PNL   PIC Z(6)9.99999999-.
001730     05  FILLER           PIC X(02) VALUE SPACES.
001740     05  D-UNREAL-PNL     PIC Z(6)9.99999999-.
001750*
001760 01  WS-WARNING-LINE.
001770     05  FILLER           PIC X(30)
001780             VALUE "WARNING - SELL WITH NO LOTS -".
001790     05  W-USER-ID        PIC 9(10).
001800     05  FILLER           PIC X(02) VALUE SPACES.
001810     05  W-SYMBOL         PIC X(10).
001820*
001830 01  WS-TRAILER-LINE.
001840     05  FILLER  PIC X(17) VALUE "TOTAL REALIZED:".
001850     05  D-T-REALIZED       PIC Z(8)9.99999999-.
001860     05  FILLER  PIC X(20) VALUE "TOTAL UNREALIZED:".
001870     05  D-T-UNREALIZED     PIC Z(8)9.99999999-.
001880     05  FILLER  PIC X(14) VALUE "TOTAL NET:".
001890     05  D-T-NET            PIC Z(8)9.99999999-.
001900*
001910 01  WS-PRINTED-LINES         PIC 99  VALUE 0.
001920     88  PAGE-FULL                VALUE 50 THRU 99.
001930*
001940*-------------------------------------------------------------*
001950 PROCEDURE DIVISION.
001960*-------------------------------------------------------------*
001970 0000-MAIN-RTN.
001980     PERFORM 0100-INITIALIZATION-RTN.
001990     PERFORM 0200-LOAD-MARKET-TABLE-RTN.
002000     PERFORM 0300-BUILD-JOIN-FILE-RTN.
002010     PERFORM 0400-SORT-JOIN-FILE-RTN.
002020     PERFORM 0450-OPEN-SORTED-FILE-RTN.
002030     PERFORM 1000-PROCESS-SORTED-RTN THRU 1000-EXIT
002040         UNTIL SORTED-AT-EOF.
002050     IF WS-CURRENT-USER IS NOT EQUAL TO 0
002060         PERFORM 2000-FINALIZE-USER-RTN THRU 2000-EXIT.
002070     PERFORM 9000-WRITE-TRAILER-RTN.
002080     PERFORM 9900-TERMINATION-RTN.
002090     STOP RUN.
002100*-------------------------------------------------------------*
002110*    0100 -- ORDER-FILE IS READ UNDER THE OU- PREFIXED LAYOUT   *
002120*    (FDORDER.CBL'S FIELDS, SAME BYTE POSITIONS AS FDORDOUT.CBL)*
002130*    BECAUSE THIS RUN READS FILL-POSTING'S FINAL OUTPUT, NOT    *
002140*    THE RAW ORDER EXTRACT -- THE LOGICAL-NAME SWITCH BELOW IS  *
002150*    WHAT POINTS THE SAME SELECT/FD PAIR AT THE RIGHT PHYSICAL  *
002160*    FILE FOR THIS PROGRAM.                                     *
002170*-------------------------------------------------------------*
002180 0100-INITIALIZATION-RTN.
002190     MOVE "ORDROUT" TO WS-ORDER-FILE-NAME.
002200     MOVE 0 TO WS-PAGE-NUMBER.
002210 0100-EXIT.
002220     EXIT.
002230*-------------------------------------------------------------*
002240*    0200 -- LOAD MARKET-PRICE-FILE INTO WS-MARKET-TABLE.       *
002250*-------------------------------------------------------------*
002260 0200-LOAD-MARKET-TABLE-RTN.
002270     OPEN INPUT MARKET-PRICE-FILE.
002280     READ MARKET-PRICE-FILE
002290         AT END MOVE "Y" TO WS-MKT-EOF.
002300     PERFORM 0210-LOAD-ONE-MARKET-ENTRY-RTN
002310         UNTIL MKT-AT-EOF.
002320     CLOSE MARKET-PRICE-FILE.
002330 0200-EXIT.
002340     EXIT.
002350*-------------------------------------------------------------*
002360*    0210 -- ONE MARKET-PRICE-FILE RECORD PER CALL.  ONE ROW    *
002370*    PER SYMBOL IS ASSUMED -- A SYMBOL REPEATED ON THE FEED     *
002380*    SIMPLY OVERWRITES NOTHING, SINCE EACH ROW GETS ITS OWN     *
002390*    TABLE ENTRY AND 2120 BELOW STOPS AT THE FIRST MATCH.       *
002400*-------------------------------------------------------------*
002410 0210-LOAD-ONE-MARKET-ENTRY-RTN.
002420     IF WS-MKT-COUNT IS LESS THAN WS-MKT-MAX
002430         ADD 1 TO WS-MKT-COUNT
002440         SET WS-MKT-IDX TO WS-MKT-COUNT
002450         MOVE MP-SYMBOL        TO WS-MKT-SYMBOL(WS-MKT-IDX)
002460         MOVE MP-MARKET-PRICE  TO WS-MKT-PRICE(WS-MKT-IDX).
002470     READ MARKET-PRICE-FILE
002480         AT END MOVE "Y" TO WS-MKT-EOF.
002490 0210-EXIT.
002500     EXIT.
002510*-------------------------------------------------------------*
002520*    0300 -- MERGE ORDER-FILE (FOR USER-ID/SYMBOL/SIDE/PLACED-  *
002530*    AT) AGAINST EXECUTION-FILE (FOR QTY/PRICE/FEES/EXECUTED-   *
002540*    AT) ON ORDER-ID, WRITING ONE JOIN-RECORD PER EXECUTION.    *
002550*-------------------------------------------------------------*
002560 0300-BUILD-JOIN-FILE-RTN.
002570     OPEN INPUT  ORDER-FILE.
002580     OPEN INPUT  EXECUTION-FILE.
002590     OPEN OUTPUT JOIN-WORK-FILE.
002600     MOVE "N" TO WS-PP-ORDER-EOF.
002610     MOVE "N" TO WS-PP-ORDER-VALID.
002620     READ EXECUTION-FILE
002630         AT END MOVE "Y" TO WS-PP-EXEC-EOF.
002640     PERFORM 0310-JOIN-ONE-EXECUTION-RTN
002650         UNTIL PP-EXEC-AT-EOF.
002660     CLOSE ORDER-FILE.
002670     CLOSE EXECUTION-FILE.
002680     CLOSE JOIN-WORK-FILE.
002690 0300-EXIT.
002700     EXIT.
002710*-------------------------------------------------------------*
002720*    0310 -- ONE EXECUTION RECORD PER CALL.  A ZERO-QUANTITY    *
002730*    EXECUTION (EXCHANGE STATUS PENDING, NOTHING FILLED YET)    *
002740*    CONTRIBUTES NOTHING TO EITHER FIFO MATCHING OR POSITION,   *
002750*    SO IT IS NOT WRITTEN TO THE JOIN FILE AT ALL.               *
002760*-------------------------------------------------------------*
002770 0310-JOIN-ONE-EXECUTION-RTN.
002780     PERFORM 0320-ADVANCE-TO-MATCHING-ORDER-RTN
002790         UNTIL PP-ORDER-AT-EOF
002800         OR (PP-ORDER-IS-VALID AND OR-ORDER-ID = EX-ORDER-ID).
002810     IF PP-ORDER-IS-VALID AND OR-ORDER-ID = EX-ORDER-ID
002820         IF EX-QUANTITY IS NOT EQUAL TO 0
002830             PERFORM 0330-WRITE-JOIN-RECORD-RTN.
002840     READ EXECUTION-FILE
002850         AT END MOVE "Y" TO WS-PP-EXEC-EOF.
002860 0310-EXIT.
002870     EXIT.
002880*-------------------------------------------------------------*
002890*    0320 -- ADVANCES THE ORDER SIDE OF THE JOIN MERGE BY ONE   *
002900*    RECORD.  SAME ADVANCE-THE-LOWER-KEY TECHNIQUE AS THE       *
002910*    ORDER/EXECUTION MERGE IN ORDER-PIPELINE'S OWN PRE-PASS.    *
002920*-------------------------------------------------------------*
002930 0320-ADVANCE-TO-MATCHING-ORDER-RTN.
002940     READ ORDER-FILE
002950         AT END MOVE "Y" TO WS-PP-ORDER-EOF
002960         NOT AT END MOVE "Y" TO WS-PP-ORDER-VALID.
002970 0320-EXIT.
002980     EXIT.
002990*-------------------------------------------------------------*
003000*    0330 -- ONE JOIN-RECORD CARRIES BOTH THE ORDER-SIDE FIELDS *
003010*    (USER-ID/SYMBOL/SIDE/PLACED-AT) THE SORT WILL KEY ON AND   *
003020*    THE EXECUTION-SIDE FIELDS (QTY/PRICE/FEES) THE FIFO MATCH  *
003030*    NEEDS -- ONE RECORD PER FILL, NOT PER ORDER.                *
003040*-------------------------------------------------------------*
003050 0330-WRITE-JOIN-RECORD-RTN.
003060     MOVE OR-USER-ID             TO JR-USER-ID.
003070     MOVE OR-INSTRUMENT-SYMBOL   TO JR-SYMBOL.
003080     MOVE OR-ORDER-ID            TO JR-ORDER-ID.
003090     MOVE OR-ORDER-SIDE          TO JR-ORDER-SIDE.
003100     MOVE OR-PLACED-AT           TO JR-PLACED-AT.
003110     MOVE EX-EXECUTION-ID        TO JR-EXECUTION-ID.
003120     MOVE EX-QUANTITY            TO JR-EXEC-QUANTITY.
003130     MOVE EX-PRICE               TO JR-EXEC-PRICE.
003140     MOVE EX-FEES                TO JR-EXEC-FEES.
003150     MOVE EX-EXECUTED-AT         TO JR-EXECUTED-AT.
003160     WRITE JOIN-RECORD.
003170 0330-EXIT.
003180     EXIT.
003190*-------------------------------------------------------------*
003200 0400-SORT-JOIN-FILE-RTN.
003210     SORT SORT-FILE
003220         ASCENDING KEY SRT-USER-ID SRT-PLACED-AT SRT-EXECUTED-AT
003230         USING JOIN-WORK-FILE
003240         GIVING SORTED-FILE.
003250 0400-EXIT.
003260     EXIT.
003270*-------------------------------------------------------------*
003280*    0450 -- SORTED-FILE IS THE GIVING SIDE OF THE 0400 SORT,   *
003290*    REOPENED HERE AS INPUT FOR THE MAIN PASS -- SORT CLOSES    *
003300*    BOTH ITS USING AND GIVING FILES ON ITS OWN, SO THIS OPEN   *
003310*    CANNOT HAPPEN UNTIL AFTER 0400 RETURNS.                    *
003320*-------------------------------------------------------------*
003330 0450-OPEN-SORTED-FILE-RTN.
003340     OPEN INPUT SORTED-FILE.
003350     OPEN OUTPUT PNL-REPORT.
003360     PERFORM 9100-PRINT-HEADINGS-RTN.
003370     READ SORTED-FILE
003380         AT END MOVE "Y" TO WS-SORTED-EOF.
003390 0450-EXIT.
003400     EXIT.
003410*-------------------------------------------------------------*
003420*    1000 -- ONE ITERATION PER SORTED JOIN RECORD.  CONTROL     *
003430*    BREAK ON USER-ID -- ONE FIFO LOT PASS PER USER.             *
003440*-------------------------------------------------------------*
003450 1000-PROCESS-SORTED-RTN.
003460     IF SRD-USER-ID IS NOT EQUAL TO WS-CURRENT-USER
003470         IF WS-CURRENT-USER IS NOT EQUAL TO 0
003480             PERFORM 2000-FINALIZE-USER-RTN THRU 2000-EXIT
003490         PERFORM 1100-START-NEW-USER-RTN.
003500     PERFORM 3000-APPLY-EXECUTION-RTN THRU 3000-EXIT.
003510     READ SORTED-FILE
003520         AT END MOVE "Y" TO WS-SORTED-EOF.
003530 1000-EXIT.
003540     EXIT.
003550*-------------------------------------------------------------*
003560*    1100 -- FIRES ON THE USER-ID BREAK.  BOTH THE LOT TABLE    *
003570*    AND THE PER-SYMBOL REALIZED-P&L TABLE ARE RESET TO EMPTY   *
003580*    HERE -- A LOT NEVER CARRIES ACROSS A USER BOUNDARY, AND    *
003590*    REALIZED P&L IS REPORTED PER USER PER SYMBOL, NOT ACROSS   *
003600*    THE WHOLE RUN.                                             *
003610*-------------------------------------------------------------*
003620 1100-START-NEW-USER-RTN.
003630     MOVE SRD-USER-ID TO WS-CURRENT-USER.
003640     MOVE 0 TO WS-LOT-COUNT.
003650     MOVE 0 TO WS-SYM-COUNT.
003660     IF PAGE-FULL
003670         PERFORM 9100-PRINT-HEADINGS-RTN.
003680     MOVE SRD-USER-ID          TO U-USER-ID.
003690     MOVE WS-USER-BREAK-LINE   TO PNL-REPORT-RECORD.
003700     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
003710     ADD 1 TO WS-PRINTED-LINES.
003720 1100-EXIT.
003730     EXIT.
003740*-------------------------------------------------------------*
003750*    3000 -- APPLIES ONE JOINED EXECUTION RECORD TO THE LOT/    *
003760*    SYMBOL TABLES -- BUY APPENDS A LOT, SELL RUNS FIFO MATCH.  *
003770*-------------------------------------------------------------*
003780 3000-APPLY-EXECUTION-RTN.
003790     IF SRD-EXEC-QUANTITY IS GREATER THAN 0
003800         IF SRD-SIDE-BUY
003810             PERFORM 3100-APPEND-BUY-LOT-RTN
003820         ELSE
003830             PERFORM 3200-MATCH-SELL-RTN THRU 3200-EXIT.
003840 3000-EXIT.
003850     EXIT.
003860*-------------------------------------------------------------*
003870*    3100 -- A BUY NEVER REDUCES AN EXISTING LOT -- IT APPENDS  *
003880*    A BRAND NEW ONE TO THE BACK OF THE TABLE, SO THE TABLE'S   *
003890*    SUBSCRIPT ORDER IS ALSO ITS FIFO AGE ORDER (THE SORT STEP  *
003900*    GUARANTEES EXECUTIONS ARRIVE OLDEST-FIRST WITHIN A USER).  *
003910*-------------------------------------------------------------*
003920 3100-APPEND-BUY-LOT-RTN.
003930     MOVE SRD-SYMBOL TO WS-TARGET-SYMBOL.
003940     PERFORM 3110-FIND-OR-ADD-SYMBOL-RTN THRU 3110-EXIT.
003950     IF WS-LOT-COUNT IS LESS THAN WS-LOT-MAX
003960         ADD 1 TO WS-LOT-COUNT
003970         SET WS-LOT-IDX TO WS-LOT-COUNT
003980         MOVE SRD-SYMBOL          TO WS-LOT-SYMBOL(WS-LOT-IDX)
003990         MOVE SRD-EXEC-QUANTITY   TO WS-LOT-QTY(WS-LOT-IDX)
004000         MOVE SRD-EXEC-PRICE      TO WS-LOT-PRICE(WS-LOT-IDX)
004010         MOVE SRD-EXEC-FEES       TO WS-LOT-FEES(WS-LOT-IDX).
004020 3100-EXIT.
004030     EXIT.
004040*
004050*    3110 -- FIND WS-TARGET-SYMBOL IN WS-SYMBOL-TABLE, ADDING   *
004060*    A ZERO-REALIZED ENTRY IF THIS IS THE FIRST TIME SEEN.      *
004070*    LEAVES WS-SYM-IDX POSITIONED ON THE ENTRY.                 *
004080 3110-FIND-OR-ADD-SYMBOL-RTN.
004090     PERFORM 3111-COMPARE-SYMBOL-RTN
004100         VARYING WS-SYM-IDX FROM 1 BY 1
004110         UNTIL WS-SYM-IDX > WS-SYM-COUNT
004120         OR WS-SYM-SYMBOL(WS-SYM-IDX) = WS-TARGET-SYMBOL.
004130     IF WS-SYM-IDX IS GREATER THAN WS-SYM-COUNT
004140         IF WS-SYM-COUNT IS LESS THAN WS-SYM-MAX
004150             ADD 1 TO WS-SYM-COUNT
004160             SET WS-SYM-IDX TO WS-SYM-COUNT
004170             MOVE WS-TARGET-SYMBOL TO WS-SYM-SYMBOL(WS-SYM-IDX)
004180             MOVE 0 TO WS-SYM-REALIZED(WS-SYM-IDX).
004190 3110-EXIT.
004200     EXIT.
004210*-------------------------------------------------------------*
004220*    3111 -- DUMMY LOOP-BODY PARAGRAPH.  PERFORM VARYING TESTS  *
004230*    ITS EXIT CONDITION BEFORE EACH EXECUTION OF THE PARAGRAPH  *
004240*    NAMED ON THE VARYING CLAUSE, SO A CONTINUE HERE AND THE    *
004250*    MATCH TEST ON THE CALLING PERFORM STATEMENT TOGETHER GIVE  *
004260*    THE EFFECT OF A TABLE SEARCH WITHOUT THE SEARCH VERB.      *
004270*-------------------------------------------------------------*
004280 3111-COMPARE-SYMBOL-RTN.
004290     CONTINUE.
004300 3111-EXIT.
004310     EXIT.
004320*-------------------------------------------------------------*
004330*    3200 -- MATCH A SELL EXECUTION AGAINST THE SYMBOL'S FIFO   *
004340*    LOT QUEUE, OLDEST LOT FIRST.                                *
004350*-------------------------------------------------------------*
004360 3200-MATCH-SELL-RTN.
004370     MOVE SRD-SYMBOL TO WS-TARGET-SYMBOL.
004380     PERFORM 3110-FIND-OR-ADD-SYMBOL-RTN THRU 3110-EXIT.
004390     SET WS-SELL-SYM-IDX TO WS-SYM-IDX.
004400     MOVE SRD-EXEC-QUANTITY TO WS-SELL-REMAINING.
004410     MOVE SRD-EXEC-PRICE    TO WS-SELL-PRICE.
004420     MOVE SRD-EXEC-FEES     TO WS-SELL-FEES.
004430     MOVE "N" TO WS-NO-LOT-FOUND.
004440     PERFORM 3210-MATCH-ONE-LOT-RTN THRU 3210-EXIT
004450         UNTIL WS-SELL-REMAINING IS NOT GREATER THAN 0
004460         OR NO-LOT-FOUND.
004470     IF NO-LOT-FOUND
004480         PERFORM 3300-WRITE-WARNING-LINE-RTN.
004490 3200-EXIT.
004500     EXIT.
004510*-------------------------------------------------------------*
004520*    3210 -- ONE PASS THROUGH THE LOT QUEUE LOOKING FOR THE     *
004530*    OLDEST LOT IN THIS SYMBOL STILL CARRYING QUANTITY.  A LOT  *
004540*    FULLY CONSUMED IS LEFT IN THE TABLE WITH ITS QUANTITY      *
004550*    ZEROED RATHER THAN BEING REMOVED -- ZEROED ENTRIES ARE     *
004560*    SKIPPED BY THE "QTY > 0" TEST ON THE SEARCH BELOW, WHICH   *
004570*    IS SIMPLER THAN COMPACTING THE TABLE.                      *
004580*-------------------------------------------------------------*
004590 3210-MATCH-ONE-LOT-RTN.
004600     PERFORM 3211-FIND-FRONT-LOT-RTN
004610         VARYING WS-LOT-IDX FROM 1 BY 1
004620         UNTIL WS-LOT-IDX > WS-LOT-COUNT
004630         OR (WS-LOT-SYMBOL(WS-LOT-IDX) = WS-TARGET-SYMBOL
004640            AND WS-LOT-QTY(WS-LOT-IDX) IS GREATER THAN 0).
004650     IF WS-LOT-IDX IS GREATER THAN WS-LOT-COUNT
004660         MOVE "Y" TO WS-NO-LOT-FOUND
004670     ELSE
004680         PERFORM 3220-APPLY-ONE-MATCH-RTN.
004690 3210-EXIT.
004700     EXIT.
004710*-------------------------------------------------------------*
004720*    3211 -- DUMMY LOOP-BODY PARAGRAPH, SAME TECHNIQUE AS 3111  *
004730*    ABOVE -- FINDS THE FRONT (OLDEST, STILL-OPEN) LOT FOR THE  *
004740*    SYMBOL BEING SOLD.                                         *
004750*-------------------------------------------------------------*
004760 3211-FIND-FRONT-LOT-RTN.
004770     CONTINUE.
004780 3211-EXIT.
004790     EXIT.
004800*-------------------------------------------------------------*
004810*    3220 -- CR-0740 (SEE AMENDMENT HISTORY): THE FEE ON BOTH   *
004820*    SIDES OF THE TRADE IS ALLOCATED IN PROPORTION TO THE       *
004830*    QUANTITY ACTUALLY MATCHED, NOT CHARGED WHOLE TO WHICHEVER  *
004840*    LOT OR SELL HAPPENS TO BE TOUCHED FIRST -- A SELL THAT     *
004850*    SPANS THREE LOTS SPLITS ITS OWN FEE ACROSS ALL THREE       *
004860*    MATCHES IN THE SAME PROPORTION AS THE QUANTITY SPLIT.      *
004870*    REALIZED P&L ON THE SLICE IS (SELL PRICE LESS LOT COST)    *
004880*    TIMES MATCHED QUANTITY, LESS BOTH FEE ALLOCATIONS.         *
004890*-------------------------------------------------------------*
004900 3220-APPLY-ONE-MATCH-RTN.
004910     IF WS-LOT-QTY(WS-LOT-IDX) IS LESS THAN WS-SELL-REMAINING
004920         MOVE WS-LOT-QTY(WS-LOT-IDX) TO WS-MATCHED-QTY
004930     ELSE
004940         MOVE WS-SELL-REMAINING TO WS-MATCHED-QTY.
004950*
004960     COMPUTE WS-RND-DIVIDEND =
004970         WS-LOT-FEES(WS-LOT-IDX) * WS-MATCHED-QTY.
004980     MOVE WS-LOT-QTY(WS-LOT-IDX) TO WS-RND-DIVISOR.
004990     PERFORM ROUND-HALF-UP-8-RTN THRU ROUND-HALF-UP-8-EXIT.
005000     MOVE WS-RND-RESULT TO WS-BUY-FEE-ALLOC.
005010*
005020     COMPUTE WS-RND-DIVIDEND =
005030         WS-SELL-FEES * WS-MATCHED-QTY.
005040     MOVE SRD-EXEC-QUANTITY TO WS-RND-DIVISOR.
005050     PERFORM ROUND-HALF-UP-8-RTN THRU ROUND-HALF-UP-8-EXIT.
005060     MOVE WS-RND-RESULT TO WS-SELL-FEE-ALLOC.
005070*
005080     COMPUTE WS-REALIZED-SLICE ROUNDED =
005090         (WS-SELL-PRICE - WS-LOT-PRICE(WS-LOT-IDX)) * WS-MATCHED-QTY
005100         - WS-BUY-FEE-ALLOC - WS-SELL-FEE-ALLOC.
005110     ADD WS-REALIZED-SLICE TO WS-SYM-REALIZED(WS-SELL-SYM-IDX).
005120*
005130     IF WS-MATCHED-QTY = WS-LOT-QTY(WS-LOT-IDX)
005140         MOVE 0 TO WS-LOT-QTY(WS-LOT-IDX)
005150         MOVE 0 TO WS-LOT-FEES(WS-LOT-IDX)
005160     ELSE
005170         SUBTRACT WS-MATCHED-QTY FROM WS-LOT-QTY(WS-LOT-IDX)
005180         COMPUTE WS-LOT-FEES(WS-LOT-IDX) ROUNDED =
005190             WS-LOT-FEES(WS-LOT-IDX) - WS-BUY-FEE-ALLOC.
005200*
005210     SUBTRACT WS-MATCHED-QTY FROM WS-SELL-REMAINING.
005220 3220-EXIT.
005230     EXIT.
005240*-------------------------------------------------------------*
005250*    3300 -- CR-1188 (SEE AMENDMENT HISTORY): A SELL WITH NO    *
005260*    OPEN LOT LEFT TO MATCH AGAINST (SHORT SALE, OR A DATA      *
005270*    PROBLEM UPSTREAM) NO LONGER VANISHES SILENTLY -- IT PRINTS *
005280*    ONE WARNING LINE ON THE REPORT SO OPERATIONS CAN FOLLOW UP.*
005290*-------------------------------------------------------------*
005300 3300-WRITE-WARNING-LINE-RTN.
005310     IF PAGE-FULL
005320         PERFORM 9100-PRINT-HEADINGS-RTN.
005330     MOVE WS-CURRENT-USER TO W-USER-ID.
005340     MOVE WS-TARGET-SYMBOL TO W-SYMBOL.
005350     MOVE WS-WARNING-LINE TO PNL-REPORT-RECORD.
005360     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
005370     ADD 1 TO WS-PRINTED-LINES.
005380 3300-EXIT.
005390     EXIT.
005400*-------------------------------------------------------------*
005410*    2000 -- AT THE USER BREAK, COMPUTE EACH SYMBOL'S POSITION, *
005420*    AVERAGE COST, MARKET VALUE AND UNREALIZED P&L FROM THE     *
005430*    REMAINING LOTS, WRITE ONE DETAIL LINE PER SYMBOL AND ROLL  *
005440*    UP THE TOTALS.                                             *
005450*-------------------------------------------------------------*
005460 2000-FINALIZE-USER-RTN.
005470     PERFORM 2100-FINALIZE-ONE-SYMBOL-RTN
005480         VARYING WS-SYM-IDX FROM 1 BY 1
005490         UNTIL WS-SYM-IDX > WS-SYM-COUNT.
005500 2000-EXIT.
005510     EXIT.
005520*
005530 2100-FINALIZE-ONE-SYMBOL-RTN.
005540     MOVE 0 TO WS-POSITION-QTY.
005550     MOVE 0 TO WS-COST-SUM.
005560     MOVE 0 TO WS-UNREALIZED-PNL.
005570     MOVE WS-SYM-SYMBOL(WS-SYM-IDX) TO WS-TARGET-SYMBOL.
005580*
005590     PERFORM 2110-ACCUMULATE-POSITION-RTN
005600         VARYING WS-LOT-IDX FROM 1 BY 1
005610         UNTIL WS-LOT-IDX > WS-LOT-COUNT.
005620*
005630     MOVE WS-COST-SUM TO WS-RND-DIVIDEND.
005640     MOVE WS-POSITION-QTY TO WS-RND-DIVISOR.
005650     PERFORM ROUND-HALF-UP-8-RTN THRU ROUND-HALF-UP-8-EXIT.
005660     MOVE WS-RND-RESULT TO WS-AVG-COST.
005670*
005680     MOVE 0 TO WS-MARKET-PRICE-WK.
005690     PERFORM 2120-FIND-MARKET-PRICE-RTN
005700         VARYING WS-MKT-IDX FROM 1 BY 1
005710         UNTIL WS-MKT-IDX > WS-MKT-COUNT
005720         OR WS-MKT-SYMBOL(WS-MKT-IDX) = WS-TARGET-SYMBOL.
005730     IF WS-MKT-IDX IS NOT GREATER THAN WS-MKT-COUNT
005740         MOVE WS-MKT-PRICE(WS-MKT-IDX) TO WS-MARKET-PRICE-WK.
005750*
005760     PERFORM 2130-ACCUMULATE-UNREALIZED-RTN
005770         VARYING WS-LOT-IDX FROM 1 BY 1
005780         UNTIL WS-LOT-IDX > WS-LOT-COUNT.
005790*
005800     PERFORM 2140-WRITE-DETAIL-LINE-RTN.
005810     ADD WS-SYM-REALIZED(WS-SYM-IDX)  TO WS-GRAND-REALIZED.
005820     ADD WS-UNREALIZED-PNL            TO WS-GRAND-UNREALIZED.
005830 2100-EXIT.
005840     EXIT.
005850*-------------------------------------------------------------*
005860*    2110 -- POSITION RULE: OPEN QUANTITY REMAINING IN THE      *
005870*    SYMBOL'S LOTS, SUMMED, IS THE USER'S CURRENT POSITION;      *
005880*    COST-SUM ACCUMULATES LOT-PRICE TIMES LOT-QTY OVER THE SAME  *
005890*    LOTS SO 2100 ABOVE CAN DIVIDE DOWN TO AVERAGE COST.         *
005900*-------------------------------------------------------------*
005910 2110-ACCUMULATE-POSITION-RTN.
005920     IF WS-LOT-SYMBOL(WS-LOT-IDX) = WS-TARGET-SYMBOL
005930         IF WS-LOT-QTY(WS-LOT-IDX) IS GREATER THAN 0
005940             ADD WS-LOT-QTY(WS-LOT-IDX) TO WS-POSITION-QTY
005950             COMPUTE WS-COST-SUM ROUNDED = WS-COST-SUM +
005960                 (WS-LOT-PRICE(WS-LOT-IDX) * WS-LOT-QTY(WS-LOT-IDX)).
005970 2110-EXIT.
005980     EXIT.
005990*-------------------------------------------------------------*
006000*    2120 -- DUMMY LOOP-BODY PARAGRAPH, SAME TECHNIQUE AS 3111  *
006010*    ABOVE -- A SYMBOL ABSENT FROM THE MARKET-PRICE FEED LEAVES  *
006020*    WS-MARKET-PRICE-WK AT ITS ZERO DEFAULT RATHER THAN ABENDING.*
006030*-------------------------------------------------------------*
006040 2120-FIND-MARKET-PRICE-RTN.
006050     CONTINUE.
006060 2120-EXIT.
006070     EXIT.
006080*-------------------------------------------------------------*
006090*    2130 -- UNREALIZED P&L ON EACH REMAINING LOT IS (MARKET    *
006100*    PRICE LESS LOT COST) TIMES THE LOT'S OPEN QUANTITY, SUMMED *
006110*    ACROSS ALL OPEN LOTS IN THE SYMBOL -- NO FEE TERM, SINCE    *
006120*    FEES ARE ONLY EVER CHARGED AGAINST A COMPLETED (REALIZED)   *
006130*    TRADE.                                                      *
006140*-------------------------------------------------------------*
006150 2130-ACCUMULATE-UNREALIZED-RTN.
006160     IF WS-LOT-SYMBOL(WS-LOT-IDX) = WS-TARGET-SYMBOL
006170         IF WS-LOT-QTY(WS-LOT-IDX) IS GREATER THAN 0
006180             COMPUTE WS-UNREAL-TERM ROUNDED =
006190                 (WS-MARKET-PRICE-WK - WS-LOT-PRICE(WS-LOT-IDX))
006200                     * WS-LOT-QTY(WS-LOT-IDX)
006210             COMPUTE WS-UNREALIZED-PNL ROUNDED =
006220                 WS-UNREALIZED-PNL + WS-UNREAL-TERM.
006230 2130-EXIT.
006240     EXIT.
006250*-------------------------------------------------------------*
006260*    2140 -- ONE DETAIL LINE PER SYMBOL THE USER STILL (OR      *
006270*    EVER) HELD A LOT IN -- A SYMBOL FULLY CLOSED OUT STILL      *
006280*    PRINTS, WITH ZERO POSITION AND ZERO UNREALIZED, SO THE      *
006290*    REALIZED P&L ON IT IS NOT LOST FROM THE REPORT.             *
006300*-------------------------------------------------------------*
006310 2140-WRITE-DETAIL-LINE-RTN.
006320     IF PAGE-FULL
006330         PERFORM 9100-PRINT-HEADINGS-RTN.
006340     MOVE WS-TARGET-SYMBOL              TO D-SYMBOL.
006350     MOVE WS-POSITION-QTY               TO D-POSITION-QTY.
006360     MOVE WS-AVG-COST                   TO D-AVG-COST.
006370     MOVE WS-MARKET-PRICE-WK            TO D-MARKET-PRICE.
006380     MOVE WS-SYM-REALIZED(WS-SYM-IDX)   TO D-REALIZED-PNL.
006390     MOVE WS-UNREALIZED-PNL             TO D-UNREAL-PNL.
006400     MOVE WS-DETAIL-LINE                TO PNL-REPORT-RECORD.
006410     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
006420     ADD 1 TO WS-PRINTED-LINES.
006430 2140-EXIT.
006440     EXIT.
006450*-------------------------------------------------------------*
006460*    ROUND-HALF-UP-8-RTN/-EXIT BELOW IS BROUGHT IN WHOLE FROM    *
006470*    PLROUND.CBL AS ITS OWN PARAGRAPH PAIR, NOT NESTED INSIDE    *
006480*    ANOTHER PARAGRAPH, SO A PLAIN PERFORM...THRU OF IT RUNS     *
006490*    THE FULL ROUTINE.                                          *
006500*-------------------------------------------------------------*
006510     COPY "PLROUND.CBL".
006520*-------------------------------------------------------------*
006530*    9000 -- TOTAL NET = TOTAL REALIZED + TOTAL UNREALIZED,      *
006540*    PER THE CR-0740 ACCOUNTING MEMO -- NO SEPARATE FEE LINE     *
006550*    ON THE TRAILER, SINCE FEES ARE ALREADY NETTED INTO EACH     *
006560*    SYMBOL'S REALIZED FIGURE.                                   *
006570*-------------------------------------------------------------*
006580 9000-WRITE-TRAILER-RTN.
006590     COMPUTE WS-GRAND-NET = WS-GRAND-REALIZED + WS-GRAND-UNREALIZED.
006600     MOVE SPACES TO PNL-REPORT-RECORD.
006610     WRITE PNL-REPORT-RECORD AFTER ADVANCING 2.
006620     MOVE WS-GRAND-REALIZED    TO D-T-REALIZED.
006630     MOVE WS-GRAND-UNREALIZED  TO D-T-UNREALIZED.
006640     MOVE WS-GRAND-NET         TO D-T-NET.
006650     MOVE WS-TRAILER-LINE      TO PNL-REPORT-RECORD.
006660     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
006670 9000-EXIT.
006680     EXIT.
006690*-------------------------------------------------------------*
006700 9100-PRINT-HEADINGS-RTN.
006710     ADD 1 TO WS-PAGE-NUMBER.
006720     IF WS-PAGE-NUMBER IS GREATER THAN 1
006730         MOVE SPACES TO PNL-REPORT-RECORD
006740         WRITE PNL-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
006750     MOVE WS-TITLE-LINE    TO PNL-REPORT-RECORD.
006760     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
006770     MOVE SPACES           TO PNL-REPORT-RECORD.
006780     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
006790     MOVE WS-HEADING-1     TO PNL-REPORT-RECORD.
006800     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
006810     MOVE WS-HEADING-2     TO PNL-REPORT-RECORD.
006820     WRITE PNL-REPORT-RECORD AFTER ADVANCING 1.
006830     MOVE 0 TO WS-PRINTED-LINES.
006840 9100-EXIT.
006850     EXIT.
006860*-------------------------------------------------------------*
006870*    9900 -- ORDER-FILE/EXECUTION-FILE/MARKET-PRICE-FILE/JOIN-   *
006880*    WORK-FILE ARE ALL ALREADY CLOSED BY THE TIME CONTROL        *
006890*    REACHES HERE -- ONLY SORTED-FILE AND PNL-REPORT ARE STILL   *
006900*    OPEN, BOTH OPENED BY 0450 ABOVE.                             *
006910*-------------------------------------------------------------*
006920 9900-TERMINATION-RTN.
006930     CLOSE SORTED-FILE.
006940     CLOSE PNL-REPORT.
006950 9900-EXIT.
006960     EXIT.
