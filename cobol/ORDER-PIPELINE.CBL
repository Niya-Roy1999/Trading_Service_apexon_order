000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ORDER-PIPELINE.
000030 AUTHOR. R. HALVORSEN.
000040 INSTALLATION. SECURITIES OPERATIONS - DATA PROCESSING.
000050 DATE-WRITTEN. 03/14/1989.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*-------------------------------------------------------------*
000100*    ORDER-PIPELINE                                           *
000110*-------------------------------------------------------------*
000120*    READS THE RAW ORDER EXTRACT AND DRIVES EACH NEW ORDER     *
000130*    THROUGH FIELD VALIDATION, THE WALLET (FUNDS) CHECK,       *
000140*    APPROVAL ROUTING, APPROVAL DECISION AND COMPLIANCE        *
000150*    DISPOSITION.  WRITES A REVIEWED ORDER EXTRACT FOR         *
000160*    FILL-POSTING TO PICK UP, PLUS THE DAILY DISPOSITION       *
000170*    REPORT FOR OPERATIONS.                                    *
000180*                                                              *
000190*    NOTE ON APPROVAL DECISION: THE "ORDER NOT FOUND" REJECT   *
000200*    REASON ON THE OPERATIONS APPROVAL CHECKLIST CANNOT ARISE  *
000210*    HERE -- WE ALREADY HOLD THE ORDER RECORD WE ARE DECIDING  *
000220*    ON.  THE TEST IS LEFT IN 5000-APPROVAL-DECISION AS DEAD   *
000230*    CODE, GUARDED BY A CONDITION THAT CANNOT GO TRUE, RATHER  *
000240*    THAN DROPPED, SINCE CR-0560'S DROP OF THE INDEXED ORDER   *
000250*    MASTER IS WHAT MADE IT UNREACHABLE, AND A FUTURE RANDOM-  *
000260*    ACCESS PASS MAY REINTRODUCE IT.                           *
000270*-------------------------------------------------------------*
000280*    AMENDMENT HISTORY                                        *
000290*                                                              *
000300*    DATE       BY    REQUEST     DESCRIPTION                  *
000310*    ---------  ----  ----------  --------------------------- *
000320*    03/14/1989 RH    CR-0114     ORIGINAL PROGRAM.            *
000330*    11/02/1990 RH    CR-0201     ADDED ICEBERG/PEGGED TO THE  *
000340*                                 HIGH-RISK ROUTING TEST.      *
000350*    06/19/1995 TO    CR-0560     DROPPED THE INDEXED ORDER    *
000360*                                 MASTER -- ORDER-FILE IS NOW  *
000370*                                 READ/WRITTEN SEQUENTIALLY,   *
000380*                                 OLD-MASTER/NEW-MASTER STYLE. *
000390*                                 BLOCKED-USER AND HALTED-     *
000400*                                 SYMBOL TABLES MOVED TO       *
000410*                                 WSORDST.CBL SO FILL-POSTING  *
000420*                                 COULD SEE THEM TOO.          *
000430*    06/19/1995 TO    CR-0560     REPLACED THE POSITION-MASTER *
000440*                                 LOOKUP WITH A WORKING-STORAGE*
000450*                                 TABLE BUILT FROM A PRE-PASS  *
000460*                                 OVER THE EXECUTION FEED --   *
000470*                                 AUDIT DID NOT WANT A THIRD   *
000480*                                 MASTER FILE TO RECONCILE.    *
000490*    08/08/1998 DC    Y2K-0098    UPDATED-AT NOW STAMPED BY    *
000500*                                 PLDATE.CBL'S CENTURY-WINDOWED*
000510*                                 ROUTINE INSTEAD OF A 2-DIGIT *
000520*                                 YEAR MOVE.                   *
000530*    02/11/2003 MS    CR-1188     HALTED-SYMBOL COMPARE NOW    *
000540*                                 USES THE FIRST 10 BYTES OF   *
000550*                                 THE SYMBOL ONLY -- SEE THE   *
000560*                                 NOTE IN WSORDST.CBL.         *
000570*    02/11/2003 MS    CR-1188     ADDED REQUIRED-MANUAL-       *
000580*                                 APPROVAL COUNT TO THE        *
000590*                                 TRAILER LINE PER THE REVISED *
000600*                                 OPERATIONS REPORT FORMAT.    *
000610*-------------------------------------------------------------*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*
000690     COPY "SLORDER.CBL".
000700     COPY "SLORDOUT.CBL".
000710     COPY "SLFUNDS.CBL".
000720     COPY "SLEXEC.CBL".
000730     COPY "SLPIPRPT.CBL".
000740*
000750 DATA DIVISION.
000760 FILE SECTION.
000770*
000780     COPY "FDORDER.CBL".
000790     COPY "FDORDOUT.CBL".
000800     COPY "FDFUNDS.CBL".
000810     COPY "FDEXEC.CBL".
000820     COPY "FDPIPRPT.CBL".
000830*
000840 WORKING-STORAGE SECTION.
000850*
000860     COPY "WSFILEST.CBL".
000870     COPY "WSORDST.CBL".
000880     COPY "WSDATE.CBL".
000890*
000900*    FUNDS TABLE -- LOADED ONCE FROM AVAILABLE-FUNDS-FILE AHEAD
000910*    OF THE MAIN PASS SO THE WALLET STEP CAN LOOK UP A USER'S
000920*    BALANCE WITHOUT RE-READING THE FEED PER ORDER.
000930 01  WS-FUNDS-TABLE-AREA.
000940     05  WS-FUNDS-ENTRY OCCURS 2000 TIMES
000950                        INDEXED BY WS-FUNDS-IDX.
000960         10  WS-FUNDS-USER-ID        PIC 9(10).
000970         10  WS-FUNDS-BALANCE        PIC S9(10)V9(8).
000980 77  WS-FUNDS-COUNT              PIC S9(05) COMP  VALUE 0.
000990 77  WS-FUNDS-MAX                PIC S9(05) COMP  VALUE 2000.
001000*
001010*    POSITION TABLE -- NET POSITION PER USER/SYMBOL, BUILT BY A
001020*    PRE-PASS OVER ORDER-FILE/EXECUTION-FILE (SEE 0500-).
001030 01  WS-POSITION-TABLE-AREA.
001040     05  WS-POSITION-ENTRY OCCURS 1000 TIMES
001050                           INDEXED BY WS-POS-IDX.
001060         10  WS-POS-USER-ID          PIC 9(10).
001070         10  WS-POS-SYMBOL           PIC X(10).
001080         10  WS-POS-NET-QTY          PIC S9(10)V9(8).
001090 77  WS-POSITION-COUNT           PIC S9(05) COMP  VALUE 0.
001100 77  WS-POSITION-MAX             PIC S9(05) COMP  VALUE 1000.
001110*
001120*    PRE-PASS WORK FIELDS FOR THE ORDER/EXECUTION MERGE.
001130 01  WS-PREPASS-SWITCHES.
001140     05  WS-PP-ORDER-EOF          PIC X      VALUE "N".
001150         88  PP-ORDER-AT-EOF              VALUE "Y".
001160     05  WS-PP-EXEC-EOF           PIC X      VALUE "N".
001170         88  PP-EXEC-AT-EOF               VALUE "Y".
001180     05  WS-PP-ORDER-VALID        PIC X      VALUE "N".
001190         88  PP-ORDER-IS-VALID            VALUE "Y".
001200 77  WS-PP-TAB-SUB               PIC S9(05) COMP  VALUE 0.
001210*
001220*    MAIN-PASS SWITCHES AND WORK FIELDS.
001230 01  WS-MAIN-SWITCHES.
001240     05  WS-MAIN-EOF              PIC X      VALUE "N".
001250         88  MAIN-AT-EOF                  VALUE "Y".
001260     05  WS-ORDER-REJECTED        PIC X      VALUE "N".
001270         88  ORDER-IS-REJECTED            VALUE "Y".
001280     05  WS-NEEDS-APPROVAL        PIC X      VALUE "N".
001290         88  ORDER-NEEDS-APPROVAL         VALUE "Y".
001300     05  WS-APPROVAL-VERDICT      PIC X      VALUE SPACE.
001310         88  VERDICT-IS-APPROVED          VALUE "A".
001320         88  VERDICT-IS-REJECTED          VALUE "R".
001330     05  WS-ORDER-WAS-FOUND       PIC X      VALUE "Y".
001340         88  ORDER-WAS-FOUND              VALUE "Y".
001350*
001360 01  WS-WORK-FIELDS.
001370     05  WS-REQUIRED-AMOUNT       PIC S9(12)V9(8) VALUE 0.
001380     05  WS-REJECT-MSG            PIC X(60)  VALUE SPACES.
001390     05  WS-FUNDS-FOUND           PIC X(01)  VALUE "N".
001400         88  FUNDS-WERE-FOUND         VALUE "Y".
001410*
001420*    TRAILER COUNTERS.
001430 01  WS-TRAILER-COUNTERS.
001440     05  WS-CNT-ORDERS-READ       PIC S9(07) COMP  VALUE 0.
001450     05  WS-CNT-APPROVED          PIC S9(07) COMP  VALUE 0.
001460     05  WS-CNT-REJ-VALIDATION    PIC S9(07) COMP  VALUE 0.
001470     05  WS-CNT-REJ-WALLET        PIC S9(07) COMP  VALUE 0.
001480     05  WS-CNT-REJ-APPROVAL      PIC S9(07) COMP  VALUE 0.
001490     05  WS-CNT-NEED-APPROVAL     PIC S9(07) COMP  VALUE 0.
001500*
001510*    REPORT LAYOUT -- TITLE/HEADINGS/DETAIL/TRAILER.
001520 01  WS-TITLE-LINE.
001530     05  FILLER               PIC X(34) VALUE SPACES.
001540     05  FILLER               PIC X(30)
001550                  VALUE "ORDER PIPELINE DISPOSITION RUN".
001560     05  FILLER               PIC X(60) VALUE SPACES.
001570     05  FILLER               PIC X(05) VALUE "PAGE:".
001580     05  WS-PAGE-NUMBER       PIC ZZZ9  VALUE 0.
001590*
001600 01  WS-HEADING-1.
001610     05  FILLER   PIC X(10) VALUE "ORDER-ID".
001620     05  FILLER   PIC X(03) VALUE SPACES.
001630     05  FILLER   PIC X(10) VALUE "USER-ID".
001640     05  FILLER   PIC X(03) VALUE SPACES.
001650     05  FILLER   PIC X(10) VALUE "SYMBOL".
001660     05  FILLER   PIC X(03) VALUE SPACES.
001670     05  FILLER   PIC X(04) VALUE "SIDE".
001680     05  FILLER   PIC X(03) VALUE SPACES.
001690     05  FILLER   PIC X(15) VALUE "TYPE".
001700     05  FILLER   PIC X(03) VALUE SPACES.
001710     05  FILLER   PIC X(14) VALUE "QUANTITY".
001720     05  FILLER   PIC X(02) VALUE SPACES.
001730     05  FILLER   PIC X(20) VALUE "FINAL STATUS".
001740     05  FILLER   PIC X(02) VALUE SPACES.
001750     05  FILLER   PIC X(30) VALUE "REASON".
001760*
001770 01  WS-HEADING-2.
001780     05  FILLER   PIC X(130) VALUE ALL "-".
001790*
001800 01  WS-DETAIL-LINE.
001810     05  D-ORDER-ID       PIC Z(9)9.
001820     05  FILLER           PIC X(03) VALUE SPACES.
001830     05  D-USER-ID        PIC Z(9)9.
001840     05  FILLER           PIC X(03) VALUE SPACES.
001850     05  D-SYMBOL         PIC X(10).
001860     05  FILLER           PIC X(03) VALUE SPACES.
001870     05  D-SIDE           PIC X(04).
001880     05  FILLER           PIC X(03) VALUE SPACES.
001890     05  D-TYPE           PIC X(15).
001900     05  FILLER           PIC X(03) VALUE SPACES.
001910     05  D-QUANTITY       PIC Z,ZZZ,ZZ9.99999999.
001920     05  FILLER           PIC X(02) VALUE SPACES.
001930     05  D-STATUS         PIC X(20).
001940     05  FILLER           PIC X(02) VALUE SPACES.
001950     05  D-REASON         PIC X(30).
001960*
001970 01  WS-TRAILER-LINE-1.
001980     05  FILLER  PIC X(20) VALUE "ORDERS READ:".
001990     05  D-T-ORDERS-READ    PIC Z(6)9.
002000     05  FILLER  PIC X(16) VALUE "APPROVED:".
002010     05  D-T-APPROVED       PIC Z(6)9.
002020*
002030 01  WS-TRAILER-LINE-2.
002040     05  FILLER  PIC X(20) VALUE "REJ-VALIDATION:".
002050     05  D-T-REJ-VALID      PIC Z(6)9.
002060     05  FILLER  PIC X(16) VALUE "REJ-WALLET:".
002070     05  D-T-REJ-WALLET     PIC Z(6)9.
002080*
002090 01  WS-TRAILER-LINE-3.
002100     05  FILLER  PIC X(20) VALUE "REJ-APPROVAL:".
002110     05  D-T-REJ-APPROVAL   PIC Z(6)9.
002120     05  FILLER  PIC X(25) VALUE "REQUIRED-MANUAL-APPROVAL:".
002130     05  D-T-NEED-APPROVAL  PIC Z(6)9.
002140*
002150 01  WS-PRINTED-LINES         PIC 99  VALUE 0.
002160     88  PAGE-FULL                VALUE 50 THRU 99.
002170*
002180*-------------------------------------------------------------*
002190 PROCEDURE DIVISION.
002200*-------------------------------------------------------------*
002210 0000-MAIN-RTN.
002220     PERFORM 0100-INITIALIZATION-RTN.
002230     PERFORM 0500-BUILD-FUNDS-TABLE-RTN.
002240     PERFORM 0600-BUILD-POSITION-TABLE-RTN.
002250     PERFORM 1000-PROCESS-ORDERS-RTN THRU 1000-EXIT
002260         UNTIL MAIN-AT-EOF.
002270     PERFORM 9000-WRITE-TRAILER-RTN.
002280     PERFORM 9900-TERMINATION-RTN.
002290     STOP RUN.
002300*-------------------------------------------------------------*
002310 0100-INITIALIZATION-RTN.
002320     MOVE "ORDRIN"   TO WS-ORDER-FILE-NAME.
002330     MOVE "ORDRPIPE" TO WS-ORDER-OUT-FILE-NAME.
002340     OPEN INPUT AVAILABLE-FUNDS-FILE.
002350     OPEN OUTPUT PIPELINE-REPORT.
002360     MOVE 0 TO WS-PAGE-NUMBER.
002370     PERFORM 9100-PRINT-HEADINGS-RTN.
002380 0100-EXIT.
002390     EXIT.
002400*-------------------------------------------------------------*
002410*    0500 -- LOAD AVAILABLE-FUNDS-FILE INTO WS-FUNDS-TABLE.
002420*-------------------------------------------------------------*
002430 0500-BUILD-FUNDS-TABLE-RTN.
002440     READ AVAILABLE-FUNDS-FILE
002450         AT END MOVE "Y" TO WS-PP-ORDER-EOF.
002460     PERFORM 0510-LOAD-ONE-FUNDS-ENTRY-RTN
002470         UNTIL PP-ORDER-AT-EOF.
002480     CLOSE AVAILABLE-FUNDS-FILE.
002490     MOVE "N" TO WS-PP-ORDER-EOF.
002500 0500-EXIT.
002510     EXIT.
002520*-------------------------------------------------------------*
002530*    0510 -- ONE FUNDS-FILE RECORD PER CALL.  TABLE IS KEYED BY *
002540*    SUBSCRIPT ONLY (NO SORT ON THE FEED IS ASSUMED) SO THE     *
002550*    WALLET CHECK BELOW MUST SCAN THE WHOLE TABLE TO FIND A     *
002560*    USER'S BALANCE.  A FEED LONGER THAN WS-FUNDS-MAX ENTRIES   *
002570*    SIMPLY STOPS LOADING -- SEE THE IF TEST BELOW -- RATHER    *
002580*    THAN ABENDING; OPERATIONS WATCHES FOR THAT CONDITION ON    *
002590*    THE DAILY RUN LOG, NOT THIS PROGRAM.                       *
002600*-------------------------------------------------------------*
002610 0510-LOAD-ONE-FUNDS-ENTRY-RTN.
002620     IF WS-FUNDS-COUNT IS LESS THAN WS-FUNDS-MAX
002630         ADD 1 TO WS-FUNDS-COUNT
002640         SET WS-FUNDS-IDX TO WS-FUNDS-COUNT
002650         MOVE AF-USER-ID          TO WS-FUNDS-USER-ID(WS-FUNDS-IDX)
002660         MOVE AF-AVAILABLE-BALANCE
002670                      TO WS-FUNDS-BALANCE(WS-FUNDS-IDX).
002680     READ AVAILABLE-FUNDS-FILE
002690         AT END MOVE "Y" TO WS-PP-ORDER-EOF.
002700 0510-EXIT.
002710     EXIT.
002720*-------------------------------------------------------------*
002730*    0600 -- BUILD NET-POSITION TABLE FROM A MERGE OF THE      *
002740*    ORDER FILE (FOR USER-ID/SYMBOL/SIDE) AND THE EXECUTION    *
002750*    FEED, BOTH IN ORDER-ID SEQUENCE.  THIS IS A READ-AHEAD    *
002760*    PASS ONLY -- THE MAIN PASS BELOW RE-OPENS ORDER-FILE      *
002770*    FROM THE TOP.                                             *
002780*-------------------------------------------------------------*
002790 0600-BUILD-POSITION-TABLE-RTN.
002800     OPEN INPUT ORDER-FILE.
002810     OPEN INPUT EXECUTION-FILE.
002820     MOVE "N" TO WS-PP-ORDER-EOF.
002830     MOVE "N" TO WS-PP-EXEC-EOF.
002840     MOVE "N" TO WS-PP-ORDER-VALID.
002850     READ EXECUTION-FILE
002860         AT END MOVE "Y" TO WS-PP-EXEC-EOF.
002870     PERFORM 0610-POST-ONE-EXECUTION-RTN
002880         UNTIL PP-EXEC-AT-EOF.
002890     CLOSE ORDER-FILE.
002900     CLOSE EXECUTION-FILE.
002910 0600-EXIT.
002920     EXIT.
002930*-------------------------------------------------------------*
002940*    0610 -- ONE EXECUTION RECORD PER CALL, DURING THE READ-    *
002950*    AHEAD PRE-PASS ONLY.  BOTH FILES ARE IN ORDER-ID SEQUENCE  *
002960*    SO THE ORDER SIDE OF THE MERGE CAN BE ADVANCED FORWARD     *
002970*    (NEVER BACKED UP) UNTIL IT CATCHES THE EXECUTION'S ORDER-  *
002980*    ID, OR RUNS OUT OF ORDER RECORDS -- A FILL WITH NO MATCHING*
002990*    ORDER ON THE FEED IS SIMPLY NOT COUNTED INTO ANY POSITION. *
003000*-------------------------------------------------------------*
003010 0610-POST-ONE-EXECUTION-RTN.
003020     PERFORM 0620-ADVANCE-TO-MATCHING-ORDER-RTN
003030         UNTIL PP-ORDER-AT-EOF
003040         OR (PP-ORDER-IS-VALID AND OR-ORDER-ID = EX-ORDER-ID).
003050     IF PP-ORDER-IS-VALID AND OR-ORDER-ID = EX-ORDER-ID
003060         PERFORM 0630-ACCUMULATE-POSITION-RTN.
003070     READ EXECUTION-FILE
003080         AT END MOVE "Y" TO WS-PP-EXEC-EOF.
003090 0610-EXIT.
003100     EXIT.
003110*-------------------------------------------------------------*
003120*    0620 -- ADVANCES THE ORDER SIDE OF THE PRE-PASS MERGE BY   *
003130*    ONE RECORD.  CALLED REPEATEDLY BY 0610 UNTIL ORDER-ID      *
003140*    CATCHES UP TO THE EXECUTION CURRENTLY IN HAND, OR THE      *
003150*    ORDER FILE RUNS OUT.                                       *
003160*-------------------------------------------------------------*
003170 0620-ADVANCE-TO-MATCHING-ORDER-RTN.
003180     READ ORDER-FILE
003190         AT END MOVE "Y" TO WS-PP-ORDER-EOF
003200         NOT AT END MOVE "Y" TO WS-PP-ORDER-VALID.
003210 0620-EXIT.
003220     EXIT.
003230*-------------------------------------------------------------*
003240*    0630 -- PER THE POSITION RULE, A BUY ADDS TO THE USER'S    *
003250*    NET POSITION IN THE SYMBOL AND A SELL SUBTRACTS.  THE      *
003260*    TABLE ENTRY IS CREATED ON FIRST REFERENCE (NET QTY STARTS  *
003270*    AT ZERO) SO A USER'S FIRST ORDER IN A SYMBOL DOES NOT      *
003280*    REQUIRE A SEPARATE SET-UP PASS.                            *
003290*-------------------------------------------------------------*
003300 0630-ACCUMULATE-POSITION-RTN.
003310     MOVE 0 TO WS-PP-TAB-SUB.
003320     PERFORM 0640-FIND-POSITION-ENTRY-RTN
003330         VARYING WS-POS-IDX FROM 1 BY 1
003340         UNTIL WS-POS-IDX > WS-POSITION-COUNT
003350         OR (WS-POS-USER-ID(WS-POS-IDX) = OR-USER-ID
003360            AND WS-POS-SYMBOL(WS-POS-IDX) = OR-INSTRUMENT-SYMBOL).
003370     IF WS-POS-IDX > WS-POSITION-COUNT
003380         IF WS-POSITION-COUNT IS LESS THAN WS-POSITION-MAX
003390             ADD 1 TO WS-POSITION-COUNT
003400             SET WS-POS-IDX TO WS-POSITION-COUNT
003410             MOVE OR-USER-ID TO WS-POS-USER-ID(WS-POS-IDX)
003420             MOVE OR-INSTRUMENT-SYMBOL TO WS-POS-SYMBOL(WS-POS-IDX)
003430             MOVE 0 TO WS-POS-NET-QTY(WS-POS-IDX).
003440     IF WS-POS-IDX NOT GREATER THAN WS-POSITION-COUNT
003450         IF OR-SIDE-BUY
003460             ADD EX-QUANTITY TO WS-POS-NET-QTY(WS-POS-IDX)
003470         ELSE
003480             SUBTRACT EX-QUANTITY FROM WS-POS-NET-QTY(WS-POS-IDX).
003490 0630-EXIT.
003500     EXIT.
003510*-------------------------------------------------------------*
003520*    0640 -- DUMMY LOOP-BODY PARAGRAPH.  PERFORM VARYING TESTS  *
003530*    ITS EXIT CONDITION BEFORE EACH EXECUTION OF THE PARAGRAPH  *
003540*    NAMED ON THE VARYING CLAUSE, SO A CONTINUE HERE AND THE    *
003550*    MATCH TEST ON THE CALLING PERFORM STATEMENT TOGETHER GIVE  *
003560*    THE EFFECT OF A TABLE SEARCH WITHOUT THE SEARCH VERB.      *
003570*-------------------------------------------------------------*
003580 0640-FIND-POSITION-ENTRY-RTN.
003590     CONTINUE.
003600 0640-EXIT.
003610     EXIT.
003620*-------------------------------------------------------------*
003630*    1000 -- MAIN PASS.  ONE ITERATION PER ORDER RECORD.       *
003640*-------------------------------------------------------------*
003650 1000-PROCESS-ORDERS-RTN.
003660     IF WS-CNT-ORDERS-READ = 0
003670         PERFORM 1010-OPEN-MAIN-FILES-RTN.
003680     ADD 1 TO WS-CNT-ORDERS-READ.
003690     MOVE "N" TO WS-ORDER-REJECTED.
003700     MOVE "N" TO WS-NEEDS-APPROVAL.
003710     MOVE SPACE TO WS-APPROVAL-VERDICT.
003720     MOVE SPACES TO WS-REJECT-MSG.
003730*
003740     IF OR-STAT-NEW
003750         PERFORM 1100-REVIEW-AND-CONFIRM-RTN.
003760*
003770     IF OR-STAT-PENDING-VALIDATION
003780         PERFORM 2000-VALIDATION-RTN THRU 2000-EXIT.
003790*
003800     IF NOT ORDER-IS-REJECTED
003810         IF OR-STAT-PENDING-WALLET-CHECK
003820             PERFORM 3000-WALLET-CHECK-RTN THRU 3000-EXIT.
003830*
003840     IF NOT ORDER-IS-REJECTED
003850         IF OR-STAT-PENDING-COMPLIANCE
003860             PERFORM 4000-APPROVAL-ROUTING-RTN THRU 4000-EXIT
003870             PERFORM 5000-APPROVAL-DECISION-RTN THRU 5000-EXIT
003880             PERFORM 6000-COMPLIANCE-DISPOSITION-RTN THRU 6000-EXIT.
003890*
003900     PERFORM 7000-WRITE-NEW-MASTER-RTN.
003910     PERFORM 7500-WRITE-DETAIL-LINE-RTN.
003920*
003930     READ ORDER-FILE
003940         AT END MOVE "Y" TO WS-MAIN-EOF.
003950 1000-EXIT.
003960     EXIT.
003970*-------------------------------------------------------------*
003980*    1010 -- MAIN-PASS FILES ARE OPENED ON THE FIRST CALL TO    *
003990*    1000 ONLY, AFTER BOTH PRE-PASSES HAVE ALREADY CLOSED AND   *
004000*    RE-OPENED ORDER-FILE ONCE EACH -- KEEPING THE OPEN HERE    *
004010*    RATHER THAN IN 0100-INITIALIZATION AVOIDS A THIRD OPEN/    *
004020*    CLOSE PAIR ON THE SAME LOGICAL FILE.                       *
004030*-------------------------------------------------------------*
004040 1010-OPEN-MAIN-FILES-RTN.
004050     OPEN INPUT ORDER-FILE.
004060     OPEN OUTPUT ORDER-FILE-OUT.
004070     READ ORDER-FILE
004080         AT END MOVE "Y" TO WS-MAIN-EOF.
004090 1010-EXIT.
004100     EXIT.
004110*-------------------------------------------------------------*
004120*    1100 -- CONFIRMS RECEIPT OF A NEW ORDER.  A NEW ORDER     *
004130*    MOVES STRAIGHT TO PENDING_VALIDATION FOR THIS SAME PASS.  *
004140*-------------------------------------------------------------*
004150 1100-REVIEW-AND-CONFIRM-RTN.
004160     MOVE "PENDING_VALIDATION" TO OR-ORDER-STATUS.
004170     PERFORM STAMP-RUN-DATE-TIME-RTN THRU STAMP-RUN-DATE-TIME-EXIT.
004180     MOVE WS-RUN-TIMESTAMP TO OR-UPDATED-AT.
004190 1100-EXIT.
004200     EXIT.
004210*-------------------------------------------------------------*
004220*    2000 -- VALIDATES ORDER FIELDS; REJECTS ON BAD DATA.      *
004230*-------------------------------------------------------------*
004240 2000-VALIDATION-RTN.
004250     IF OR-ORDER-ID = 0 OR OR-USER-ID = 0
004260                     OR OR-INSTRUMENT-SYMBOL = SPACES
004270                     OR OR-ORDER-SIDE = SPACES
004280                     OR OR-ORDER-TYPE = SPACES
004290         MOVE "Y" TO WS-ORDER-REJECTED
004300         MOVE "Required order field is missing" TO WS-REJECT-MSG
004310     ELSE
004320         IF OR-TOTAL-QUANTITY IS NOT GREATER THAN 0
004330             MOVE "Y" TO WS-ORDER-REJECTED
004340             MOVE "Quantity must be positive" TO WS-REJECT-MSG
004350         ELSE
004360             IF OR-LIMIT-PRICE IS LESS THAN 0
004370                           OR OR-STOP-PRICE IS LESS THAN 0
004380                 MOVE "Y" TO WS-ORDER-REJECTED
004390                 MOVE "Price must not be negative" TO WS-REJECT-MSG
004400             ELSE
004410                 IF OR-SIDE-SELL
004420                     PERFORM 2100-CHECK-POSITION-RTN.
004430*
004440     IF ORDER-IS-REJECTED
004450         MOVE "REJECTED" TO OR-ORDER-STATUS
004460         MOVE WS-REJECT-MSG TO OR-REJECT-REASON
004470         ADD 1 TO WS-CNT-REJ-VALIDATION
004480     ELSE
004490         MOVE "PENDING_WALLET_CHECK" TO OR-ORDER-STATUS.
004500     PERFORM STAMP-RUN-DATE-TIME-RTN THRU STAMP-RUN-DATE-TIME-EXIT.
004510     MOVE WS-RUN-TIMESTAMP TO OR-UPDATED-AT.
004520 2000-EXIT.
004530     EXIT.
004540*-------------------------------------------------------------*
004550*    2100 -- SELL-SIDE VALIDATION.  THE POSITION RULE DEFINES   *
004560*    SUFFICIENT POSITION AS NET POSITION GREATER THAN OR EQUAL  *
004570*    TO THE QUANTITY BEING SOLD; THE NET-POSITION TABLE WAS     *
004580*    BUILT FROM THE EXECUTION FEED BY THE 0600 PRE-PASS ABOVE,  *
004590*    BEFORE THIS MAIN PASS EVER STARTED.  A USER/SYMBOL PAIR    *
004600*    WITH NO TABLE ENTRY AT ALL HAS NEVER TRADED THE SYMBOL AND *
004610*    SO HAS ZERO POSITION -- ALSO REJECTED.                     *
004620*-------------------------------------------------------------*
004630 2100-CHECK-POSITION-RTN.
004640     MOVE "N" TO WS-FUNDS-FOUND.
004650     PERFORM 2110-FIND-POSITION-RTN
004660         VARYING WS-POS-IDX FROM 1 BY 1
004670         UNTIL WS-POS-IDX > WS-POSITION-COUNT
004680         OR (WS-POS-USER-ID(WS-POS-IDX) = OR-USER-ID
004690            AND WS-POS-SYMBOL(WS-POS-IDX) = OR-INSTRUMENT-SYMBOL).
004700     IF WS-POS-IDX > WS-POSITION-COUNT
004710         MOVE "Y" TO WS-ORDER-REJECTED
004720         MOVE "Insufficient position to sell" TO WS-REJECT-MSG
004730     ELSE
004740         IF WS-POS-NET-QTY(WS-POS-IDX) IS LESS THAN OR-TOTAL-QUANTITY
004750             MOVE "Y" TO WS-ORDER-REJECTED
004760             MOVE "Insufficient position to sell" TO WS-REJECT-MSG.
004770 2100-EXIT.
004780     EXIT.
004790*-------------------------------------------------------------*
004800*    2110 -- DUMMY LOOP-BODY PARAGRAPH, SAME TECHNIQUE AS 0640  *
004810*    ABOVE -- SCANS WS-POSITION-TABLE-AREA FOR THE USER/SYMBOL  *
004820*    PAIR ON THE ORDER CURRENTLY BEING VALIDATED.               *
004830*-------------------------------------------------------------*
004840 2110-FIND-POSITION-RTN.
004850     CONTINUE.
004860 2110-EXIT.
004870     EXIT.
004880*-------------------------------------------------------------*
004890*    3000 -- CHECKS AVAILABLE FUNDS AGAINST ORDER NOTIONAL.    *
004900*-------------------------------------------------------------*
004910 3000-WALLET-CHECK-RTN.
004920     IF OR-NOTIONAL-VALUE IS GREATER THAN 0
004930         MOVE OR-NOTIONAL-VALUE TO WS-REQUIRED-AMOUNT
004940     ELSE
004950         IF OR-LIMIT-PRICE IS GREATER THAN 0
004960                      AND OR-TOTAL-QUANTITY IS GREATER THAN 0
004970             COMPUTE WS-REQUIRED-AMOUNT ROUNDED =
004980                 OR-LIMIT-PRICE * OR-TOTAL-QUANTITY
004990         ELSE
005000             MOVE OR-TOTAL-QUANTITY TO WS-REQUIRED-AMOUNT.
005010*
005020     MOVE "N" TO WS-FUNDS-FOUND.
005030     PERFORM 3100-FIND-FUNDS-ENTRY-RTN
005040         VARYING WS-FUNDS-IDX FROM 1 BY 1
005050         UNTIL WS-FUNDS-IDX > WS-FUNDS-COUNT
005060         OR WS-FUNDS-USER-ID(WS-FUNDS-IDX) = OR-USER-ID.
005070     IF WS-FUNDS-IDX IS NOT GREATER THAN WS-FUNDS-COUNT
005080         MOVE "Y" TO WS-FUNDS-FOUND.
005090*
005100     IF NOT FUNDS-WERE-FOUND
005110         MOVE "Y" TO WS-ORDER-REJECTED
005120         MOVE "Insufficient funds" TO WS-REJECT-MSG
005130     ELSE
005140         IF WS-FUNDS-BALANCE(WS-FUNDS-IDX) IS LESS THAN WS-REQUIRED-AMOUNT
005150             MOVE "Y" TO WS-ORDER-REJECTED
005160             MOVE "Insufficient funds" TO WS-REJECT-MSG.
005170*
005180     IF ORDER-IS-REJECTED
005190         MOVE "REJECTED" TO OR-ORDER-STATUS
005200         MOVE WS-REJECT-MSG TO OR-REJECT-REASON
005210         ADD 1 TO WS-CNT-REJ-WALLET
005220     ELSE
005230         MOVE "PENDING_COMPLIANCE" TO OR-ORDER-STATUS.
005240     PERFORM STAMP-RUN-DATE-TIME-RTN THRU STAMP-RUN-DATE-TIME-EXIT.
005250     MOVE WS-RUN-TIMESTAMP TO OR-UPDATED-AT.
005260 3000-EXIT.
005270     EXIT.
005280*-------------------------------------------------------------*
005290*    3100 -- DUMMY LOOP-BODY PARAGRAPH, SAME TECHNIQUE AS 0640  *
005300*    ABOVE -- SCANS WS-FUNDS-TABLE-AREA FOR THE ORDERING USER'S *
005310*    AVAILABLE-BALANCE ENTRY.                                   *
005320*-------------------------------------------------------------*
005330 3100-FIND-FUNDS-ENTRY-RTN.
005340     CONTINUE.
005350 3100-EXIT.
005360     EXIT.
005370*-------------------------------------------------------------*
005380*    4000 -- ROUTES HIGH-RISK/LARGE ORDERS FOR MANUAL APPROVAL.*
005390*    THIS STEP NEVER REJECTS -- IT ONLY FLAGS THE ORDER FOR    *
005400*    THE REQUIRED-MANUAL-APPROVAL COUNT AND FOR OPERATIONS     *
005410*    REVIEW; THE BLOCKED-USER/HALTED-SYMBOL TEST IN 5000 IS    *
005420*    WHAT ACTUALLY REJECTS.                                    *
005430*-------------------------------------------------------------*
005440 4000-APPROVAL-ROUTING-RTN.
005450     MOVE "N" TO WS-NEEDS-APPROVAL.
005460     IF OR-TOTAL-QUANTITY IS GREATER THAN WS-QTY-APPROVAL-LIMIT
005470         MOVE "Y" TO WS-NEEDS-APPROVAL
005480     ELSE
005490         IF OR-LIMIT-PRICE IS GREATER THAN WS-PRICE-APPROVAL-LIMIT
005500             MOVE "Y" TO WS-NEEDS-APPROVAL
005510         ELSE
005520             PERFORM 4100-CHECK-HIGH-RISK-TYPE-RTN.
005530     IF ORDER-NEEDS-APPROVAL
005540         ADD 1 TO WS-CNT-NEED-APPROVAL.
005550 4000-EXIT.
005560     EXIT.
005570*
005580 4100-CHECK-HIGH-RISK-TYPE-RTN.
005590     MOVE 0 TO WS-TAB-SUB.
005600     PERFORM 4110-COMPARE-TYPE-RTN
005610         VARYING WS-TAB-SUB FROM 1 BY 1
005620         UNTIL WS-TAB-SUB > WS-HIGH-RISK-TYPE-CNT
005630         OR WS-HIGH-RISK-TYPE(WS-TAB-SUB) = OR-ORDER-TYPE.
005640     IF WS-TAB-SUB IS NOT GREATER THAN WS-HIGH-RISK-TYPE-CNT
005650         MOVE "Y" TO WS-NEEDS-APPROVAL.
005660 4100-EXIT.
005670     EXIT.
005680*-------------------------------------------------------------*
005690*    4110 -- DUMMY LOOP-BODY PARAGRAPH, SAME TECHNIQUE AS 0640  *
005700*    ABOVE -- SCANS THE HIGH-RISK ORDER-TYPE TABLE BUILT FROM   *
005710*    WSORDST.CBL'S LITERAL-INITIALIZED FILLER GROUP.            *
005720*-------------------------------------------------------------*
005730 4110-COMPARE-TYPE-RTN.
005740     CONTINUE.
005750 4110-EXIT.
005760     EXIT.
005770*-------------------------------------------------------------*
005780*    5000 -- DECIDES APPROVE/REJECT ON BLOCKED-USER AND        *
005790*    HALTED-SYMBOL LISTS.                                      *
005800*-------------------------------------------------------------*
005810 5000-APPROVAL-DECISION-RTN.
005820     MOVE "Y" TO WS-ORDER-WAS-FOUND.
005830     IF NOT ORDER-WAS-FOUND
005840         MOVE "R" TO WS-APPROVAL-VERDICT
005850         MOVE "Order not found in DB" TO WS-REJECT-MSG
005860     ELSE
005870         MOVE 0 TO WS-TAB-SUB
005880         PERFORM 5100-COMPARE-BLOCKED-USER-RTN
005890             VARYING WS-TAB-SUB FROM 1 BY 1
005900             UNTIL WS-TAB-SUB > WS-BLOCKED-USER-CNT
005910             OR WS-BLOCKED-USER-ID(WS-TAB-SUB) = OR-USER-ID
005920         IF WS-TAB-SUB IS NOT GREATER THAN WS-BLOCKED-USER-CNT
005930             MOVE "R" TO WS-APPROVAL-VERDICT
005940             MOVE "User is blocked." TO WS-REJECT-MSG
005950         ELSE
005960             MOVE 0 TO WS-TAB-SUB
005970             PERFORM 5200-COMPARE-HALTED-SYMBOL-RTN
005980                 VARYING WS-TAB-SUB FROM 1 BY 1
005990                 UNTIL WS-TAB-SUB > WS-HALTED-SYMBOL-CNT
006000                 OR WS-HALTED-SYMBOL(WS-TAB-SUB) = OR-INSTRUMENT-SYMBOL
006010             IF WS-TAB-SUB IS NOT GREATER THAN WS-HALTED-SYMBOL-CNT
006020                 MOVE "R" TO WS-APPROVAL-VERDICT
006030                 MOVE "Instrument is halted." TO WS-REJECT-MSG
006040             ELSE
006050                 MOVE "A" TO WS-APPROVAL-VERDICT.
006060 5000-EXIT.
006070     EXIT.
006080*-------------------------------------------------------------*
006090*    5100/5200 -- DUMMY LOOP-BODY PARAGRAPHS, SAME TECHNIQUE AS *
006100*    0640 ABOVE.  5100 SCANS THE BLOCKED-USER-ID TABLE; 5200    *
006110*    SCANS THE HALTED-SYMBOL TABLE.  BOTH TABLES COME FROM      *
006120*    WSORDST.CBL AND ARE SHARED WITH ANY OTHER PROGRAM THAT     *
006130*    COPIES THAT MEMBER, SO COMPLIANCE MEMO UPDATES ARE A ONE-  *
006140*    PLACE CHANGE.                                              *
006150*-------------------------------------------------------------*
006160 5100-COMPARE-BLOCKED-USER-RTN.
006170     CONTINUE.
006180 5100-EXIT.
006190     EXIT.
006200*
006210 5200-COMPARE-HALTED-SYMBOL-RTN.
006220     CONTINUE.
006230 5200-EXIT.
006240     EXIT.
006250*-------------------------------------------------------------*
006260*    6000 -- POSTS THE COMPLIANCE VERDICT REACHED IN 5000      *
006270*    ABOVE TO THE ORDER RECORD.  IDEMPOTENT ON TERMINAL STATUS *
006280*    PER THE ORIGINAL RULE, THOUGH IN THIS SINGLE-PASS DESIGN  *
006290*    THE ORDER IS ALWAYS PENDING_COMPLIANCE WHEN IT GETS HERE. *
006300*-------------------------------------------------------------*
006310 6000-COMPLIANCE-DISPOSITION-RTN.
006320     IF VERDICT-IS-APPROVED
006330         IF OR-STAT-APPROVED OR OR-STAT-EXECUTED
006340             CONTINUE
006350         ELSE
006360             MOVE "APPROVED" TO OR-ORDER-STATUS
006370             ADD 1 TO WS-CNT-APPROVED
006380     ELSE
006390         IF OR-STAT-REJECTED
006400             CONTINUE
006410         ELSE
006420             MOVE "REJECTED" TO OR-ORDER-STATUS
006430             IF WS-REJECT-MSG = SPACES
006440                 MOVE "Compliance check failed" TO OR-REJECT-REASON
006450             ELSE
006460                 MOVE WS-REJECT-MSG TO OR-REJECT-REASON
006470             ADD 1 TO WS-CNT-REJ-APPROVAL.
006480     PERFORM STAMP-RUN-DATE-TIME-RTN THRU STAMP-RUN-DATE-TIME-EXIT.
006490     MOVE WS-RUN-TIMESTAMP TO OR-UPDATED-AT.
006500 6000-EXIT.
006510     EXIT.
006520*-------------------------------------------------------------*
006530*    7000 -- EVERY ORDER READ IS WRITTEN FORWARD TO ORDER-FILE- *
006540*    OUT EXACTLY ONCE, WHATEVER ITS DISPOSITION -- REJECTED AND *
006550*    STILL-PENDING ORDERS GO FORWARD JUST LIKE APPROVED ONES SO *
006560*    FILL-POSTING SEES EVERY ORDER ID THAT ORDER-FILE HAD.      *
006570*-------------------------------------------------------------*
006580 7000-WRITE-NEW-MASTER-RTN.
006590     MOVE OR-ORDER-ID            TO OU-ORDER-ID.
006600     MOVE OR-USER-ID             TO OU-USER-ID.
006610     MOVE OR-INSTRUMENT-SYMBOL   TO OU-INSTRUMENT-SYMBOL.
006620     MOVE OR-ORDER-SIDE          TO OU-ORDER-SIDE.
006630     MOVE OR-ORDER-TYPE          TO OU-ORDER-TYPE.
006640     MOVE OR-TIME-IN-FORCE       TO OU-TIME-IN-FORCE.
006650     MOVE OR-ORDER-STATUS        TO OU-ORDER-STATUS.
006660     MOVE OR-TOTAL-QUANTITY      TO OU-TOTAL-QUANTITY.
006670     MOVE OR-LIMIT-PRICE         TO OU-LIMIT-PRICE.
006680     MOVE OR-STOP-PRICE          TO OU-STOP-PRICE.
006690     MOVE OR-NOTIONAL-VALUE      TO OU-NOTIONAL-VALUE.
006700     MOVE OR-FILLED-QUANTITY     TO OU-FILLED-QUANTITY.
006710     MOVE OR-AVG-FILL-PRICE      TO OU-AVG-FILL-PRICE.
006720     MOVE OR-REJECT-REASON       TO OU-REJECT-REASON.
006730     MOVE OR-PLACED-AT           TO OU-PLACED-AT.
006740     MOVE OR-UPDATED-AT          TO OU-UPDATED-AT.
006750     WRITE ORDER-OUT-RECORD.
006760 7000-EXIT.
006770     EXIT.
006780*-------------------------------------------------------------*
006790*    7500 -- ONE DISPOSITION LINE PER ORDER.  REJECT-REASON IS  *
006800*    TRUNCATED TO THE FIRST 30 BYTES FOR THE PRINT LINE -- THE  *
006810*    FULL 60-BYTE REASON TEXT STILL GOES OUT WHOLE ON THE       *
006820*    ORDERS-OUTPUT FILE IN 7000 ABOVE.                          *
006830*-------------------------------------------------------------*
006840 7500-WRITE-DETAIL-LINE-RTN.
006850     IF PAGE-FULL
006860         PERFORM 9100-PRINT-HEADINGS-RTN.
006870     MOVE OR-ORDER-ID          TO D-ORDER-ID.
006880     MOVE OR-USER-ID           TO D-USER-ID.
006890     MOVE OR-INSTRUMENT-SYMBOL TO D-SYMBOL.
006900     MOVE OR-ORDER-SIDE        TO D-SIDE.
006910     MOVE OR-ORDER-TYPE        TO D-TYPE.
006920     MOVE OR-TOTAL-QUANTITY    TO D-QUANTITY.
006930     MOVE OR-ORDER-STATUS      TO D-STATUS.
006940     MOVE OR-REJECT-REASON(1:30) TO D-REASON.
006950     MOVE WS-DETAIL-LINE       TO PIPELINE-REPORT-RECORD.
006960     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
006970     ADD 1 TO WS-PRINTED-LINES.
006980 7500-EXIT.
006990     EXIT.
007000*-------------------------------------------------------------*
007010*    STAMP-RUN-DATE-TIME-RTN/-EXIT BELOW IS BROUGHT IN WHOLE    *
007020*    FROM PLDATE.CBL AS ITS OWN PARAGRAPH PAIR, NOT NESTED      *
007030*    INSIDE ANOTHER PARAGRAPH, SO A PLAIN PERFORM...THRU OF IT  *
007040*    RUNS THE FULL ROUTINE.                                    *
007050*-------------------------------------------------------------*
007060     COPY "PLDATE.CBL".
007070*-------------------------------------------------------------*
007080 9000-WRITE-TRAILER-RTN.
007090     MOVE SPACES TO PIPELINE-REPORT-RECORD.
007100     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 2.
007110     MOVE WS-CNT-ORDERS-READ     TO D-T-ORDERS-READ.
007120     MOVE WS-CNT-APPROVED        TO D-T-APPROVED.
007130     MOVE WS-TRAILER-LINE-1      TO PIPELINE-REPORT-RECORD.
007140     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007150     MOVE WS-CNT-REJ-VALIDATION  TO D-T-REJ-VALID.
007160     MOVE WS-CNT-REJ-WALLET      TO D-T-REJ-WALLET.
007170     MOVE WS-TRAILER-LINE-2      TO PIPELINE-REPORT-RECORD.
007180     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007190     MOVE WS-CNT-REJ-APPROVAL    TO D-T-REJ-APPROVAL.
007200     MOVE WS-CNT-NEED-APPROVAL   TO D-T-NEED-APPROVAL.
007210     MOVE WS-TRAILER-LINE-3      TO PIPELINE-REPORT-RECORD.
007220     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007230 9000-EXIT.
007240     EXIT.
007250*-------------------------------------------------------------*
007260*    9100 -- NEW PAGE ON FIRST CALL AND WHENEVER PAGE-FULL      *
007270*    GOES TRUE (50 LINES); TOP-OF-FORM IS SKIPPED ON PAGE 1 SO  *
007280*    THE FIRST PAGE OF THE RUN DOES NOT EJECT AGAINST A BLANK   *
007290*    FORM ALREADY LOADED AT THE PRINTER.                        *
007300*-------------------------------------------------------------*
007310 9100-PRINT-HEADINGS-RTN.
007320     ADD 1 TO WS-PAGE-NUMBER.
007330     IF WS-PAGE-NUMBER IS GREATER THAN 1
007340         MOVE SPACES TO PIPELINE-REPORT-RECORD
007350         WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
007360     MOVE WS-TITLE-LINE    TO PIPELINE-REPORT-RECORD.
007370     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007380     MOVE SPACES           TO PIPELINE-REPORT-RECORD.
007390     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007400     MOVE WS-HEADING-1     TO PIPELINE-REPORT-RECORD.
007410     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007420     MOVE WS-HEADING-2     TO PIPELINE-REPORT-RECORD.
007430     WRITE PIPELINE-REPORT-RECORD AFTER ADVANCING 1.
007440     MOVE 0 TO WS-PRINTED-LINES.
007450 9100-EXIT.
007460     EXIT.
007470*-------------------------------------------------------------*
007480*    9900 -- ORDER-FILE IS CLOSED HERE, NOT IN 0600, EVEN       *
007490*    THOUGH 0600 ALSO OPENS/CLOSES IT FOR THE PRE-PASS -- THE   *
007500*    TWO OPENS ARE ON SEPARATE PASSES AND NEITHER PARAGRAPH     *
007510*    KNOWS WHETHER THE OTHER HAS RUN YET.                       *
007520*-------------------------------------------------------------*
007530 9900-TERMINATION-RTN.
007540     CLOSE ORDER-FILE.
007550     CLOSE ORDER-FILE-OUT.
007560     CLOSE PIPELINE-REPORT.
007570 9900-EXIT.
007580     EXIT.
