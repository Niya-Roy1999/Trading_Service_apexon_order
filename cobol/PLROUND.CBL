000010*
000020*-------------------------------------------------------------*
000030*    PLROUND.CBL                                              *
000040*    PROCEDURE FRAGMENT -- HALF-UP DIVIDE TO 8 DECIMAL PLACES  *
000050*-------------------------------------------------------------*
000060*    COPY'D INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT    *
000070*    ALSO COPIES WSROUND.CBL.  A ZERO DIVISOR ANSWERS ZERO     *
000080*    RATHER THAN ABENDING -- AVG-FILL-PRICE AND AVG COST ARE   *
000090*    BOTH DEFINED AS ZERO WHEN THERE IS NOTHING TO DIVIDE BY.  *
000100*-------------------------------------------------------------*
000110*    AMENDMENT HISTORY                                        *
000120*                                                              *
000130*    DATE       BY    REQUEST     DESCRIPTION                  *
000140*    ---------  ----  ----------  --------------------------- *
000150*    06/19/1995 TO    CR-0560     ORIGINAL PARAGRAPH.          *
000160*-------------------------------------------------------------*
000170*
000180 ROUND-HALF-UP-8-RTN.
000190     IF WS-RND-DIVISOR = 0
000200         MOVE 0 TO WS-RND-RESULT
000210     ELSE
000220         COMPUTE WS-RND-RESULT ROUNDED =
000230             WS-RND-DIVIDEND / WS-RND-DIVISOR.
000240 ROUND-HALF-UP-8-EXIT.
000250     EXIT.
